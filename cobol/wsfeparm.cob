000100*****************************************************                     
000200*                                                   *                     
000300*   FE Configuration Constants                      *                     
000400*   (parallel to wspyparam1.cob's parameter block)   *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  THESE VALUES MAY NEED CHANGING PER SITE                                
000800*                                                                         
000900* 03/01/26 vbc - Created.                                                 
001000* 09/01/26 vbc - Added fallback keyword table after                       
001100*                Fab 12 reported wrong counter chosen                     
001200*                on a reset tool.                                         
001300*                                                                         
001400 01  FE-Parameters.                                                       
001500     03  FE-Bagged-State          pic x(20)                               
001600                                   value "BAGGED".                        
001700     03  FE-Running-List          pic x(40)                               
001800          value "PRODUCTIVE          ENG_RUN             ".               
001900     03  FE-Running-Tbl redefines FE-Running-List.                        
002000         05  FE-Running-State     pic x(20) occurs 2.                     
002100     03  FE-Idle-List             pic x(40)                               
002200          value "IDLE                STANDBY             ".               
002300     03  FE-Idle-Tbl redefines FE-Idle-List.                              
002400         05  FE-Idle-State        pic x(20) occurs 2.                     
002500     03  FE-Keyword-Primary       pic x(08)                               
002600                                   value "FOCUS   ".                      
002700     03  FE-Keyword-Fallback-List pic x(24)                               
002800          value "APC     ESC     PMA     ".                               
002900     03  FE-Keyword-Fallback-Tbl redefines                                
003000                               FE-Keyword-Fallback-List.                  
003100         05  FE-Keyword-Fallback  pic x(08) occurs 3.                     
003200     03  FE-Replace-Threshold     pic s9(07) comp-3                       
003300                                   value -1000.                           
003400     03  FE-Date-Adjust-Days      pic s9(03) comp-3                       
003500                                   value +1.                              
003600     03  filler                   pic x(01).                              
003700*                                                                         
