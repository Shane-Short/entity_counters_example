000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Entity-State File          *                     
000400*     Raw fields plus Bronze-stamped fields          *                    
000500*     Sequential - keyed on Ent-Fab-Entity +         *                    
000600*     Ent-State-Date + Ent-State for dedup           *                    
000700*                                                   *                     
000800*****************************************************                     
000900*  File size 138 bytes.                                                   
001000*                                                                         
001100* 03/01/26 vbc - Created.                                                 
001200* 11/01/26 vbc - Added Ent-State-Date-OK flag, Fab 09                     
001300*                kept feeding us two-digit years.                         
001400*                                                                         
001500 01  FE-Entity-State-Record.                                              
001600     03  Ent-Fab            pic x(06).                                    
001700     03  Ent-Entity         pic x(12).                                    
001800     03  Ent-Day-Shift      pic x(11).                                    
001900     03  Ent-State          pic x(20).                                    
002000     03  Ent-Hours          pic s9(03)v99 comp-3.                         
002100     03  Ent-Fab-Entity     pic x(19).                                    
002200     03  Ent-Source-File    pic x(30).                                    
002300     03  Ent-Load-WW        pic x(08).                                    
002400     03  Ent-Load-TS        pic x(19).                                    
002500     03  Ent-State-Date     pic 9(08).                                    
002600     03  Ent-State-Date-OK  pic x(01).                                    
002700         88  Ent-Date-Parsed       value "Y".                             
002800         88  Ent-Date-Not-Parsed   value "N".                             
002900     03  filler             pic x(09).                                    
003000*                                                                         
