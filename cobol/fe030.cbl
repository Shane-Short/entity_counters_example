000100*****************************************************************         
000200*                                                                *        
000300*        Entity-Day State-Hours Calculation  -  Silver Layer     *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe030.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           12/09/90.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1990-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Sorts Bronze entity-states by Entity             
001700*                        and State-Date, classifies each raw              
001800*                        state into Running/Idle/Down/Bagged              
001900*                        (B6) and control-breaks the sorted               
002000*                        stream into one state-hours row per              
002100*                        entity-day (R5).  Step 3 of the                  
002200*                        overnight chain (U7).                            
002300*                                                                         
002400*    called modules.     None.                                            
002500*                                                                         
002600* Change Log.                                                     ........
002700* ===========                                                     ........
002800* 12/09/90 vbc - Created for the capacity-planning report         WO-0051 
002900*                that needed running/idle/down splits, not        WO-0051 
003000*                just a raw hours total.                          WO-0051 
003100* 30/01/95 vbc - Added the Bagged bucket once the SDT tools       WO-0159 
003200*                started reporting a dedicated state.             WO-0159 
003300* 09/11/98 vbc - Y2K: sort key is Entity/State-Date, an 8-digit   Y2K-014 
003400*                CCYYMMDD - century already carried, no change.   Y2K-014 
003500* 18/05/07 vbc - State-classify table moved to FE-Parameters      WO-0399 
003600*                so Running/Idle membership is one-place fixed.   WO-0399 
003700* 05/01/26 vbc - Reworked onto the shared FE copybook set.        WO-0901 
003800*                                                                         
003900 environment              division.                                       
004000*================================                                         
004100 configuration            section.                                        
004200 source-computer.         fab-systems.                                    
004300 object-computer.         fab-systems.                                    
004400 special-names.                                                           
004500     c01 is top-of-form.                                                  
004600*                                                                         
004700 input-output             section.                                        
004800 file-control.                                                            
004900     select   FE030-In-File   assign to "FE030IN"                         
005000              organization  is sequential                                 
005100              file status   is WS-In-Status.                              
005200     select   FE030-Sort-File assign to "FESORT3".                        
005300     select   FE030-Srt-File  assign to "FE030SRT"                        
005400              organization  is sequential                                 
005500              file status   is WS-Srt-Status.                             
005600     select   FE030-Out-File  assign to "FE030OUT"                        
005700              organization  is sequential                                 
005800              file status   is WS-Out-Status.                             
005900     select   FE030-Log-File  assign to "FERUNLOG"                        
006000              organization  is line sequential                            
006100              file status   is WS-Log-Status.                             
006200*                                                                         
006300 data                     division.                                       
006400*================================                                         
006500 file                     section.                                        
006600*                                                                         
006700 fd  FE030-In-File.                                                       
006800     copy  "wsfeent.cob".                                                 
006900*                                                                         
007000 sd  FE030-Sort-File.                                                     
007100     copy  "wsfeent.cob"  replacing FE-Entity-State-Record                
007200                                   by FE030-Sort-Rec.                     
007300*                                                                         
007400 fd  FE030-Srt-File.                                                      
007500     copy  "wsfeent.cob"  replacing FE-Entity-State-Record                
007600                                   by FE030-Srt-Rec.                      
007700*                                                                         
007800 fd  FE030-Out-File.                                                      
007900     copy  "wsfeshr.cob".                                                 
008000*                                                                         
008100 fd  FE030-Log-File.                                                      
008200 01  FE030-Log-Record       pic x(80).                                    
008300*                                                                         
008400 working-storage          section.                                        
008500*--------------------------------                                         
008600 copy  "wsferpt.cob".                                                     
008700 copy  "wsfeparm.cob".                                                    
008800*                                                                         
008900 01  ws-fe030-data.                                                       
009000     03  WS-In-Status       pic x(02).                                    
009100     03  WS-Srt-Status      pic x(02).                                    
009200     03  WS-Out-Status      pic x(02).                                    
009300     03  WS-Log-Status      pic x(02).                                    
009400     03  WS-Srt-Eof         pic x(01).                                    
009500         88  WS-Srt-At-Eof      value "Y".                                
009600         88  WS-Srt-Not-Eof     value "N".                                
009700     03  WS-Grp-Held        pic x(01).                                    
009800         88  WS-Grp-Is-Held     value "Y".                                
009900         88  WS-Grp-Not-Held    value "N".                                
010000     03  WS-Recs-In         binary-long unsigned.                         
010100     03  WS-Recs-Skipped    binary-long unsigned.                         
010200     03  WS-Recs-Out        binary-long unsigned.                         
010300     03  WS-Recs-Bagged     binary-long unsigned.                         
010400     03  WS-Scan-Ix         pic 9(02) comp.                               
010500     03  WS-Bucket          pic x(01).                                    
010600         88  WS-Bucket-Running  value "R".                                
010700         88  WS-Bucket-Idle     value "I".                                
010800         88  WS-Bucket-Down     value "D".                                
010900         88  WS-Bucket-Bagged   value "B".                                
011000     03  filler             pic x(04).                                    
011100*                                                                         
011200 01  ws-fe030-grp-key.                                                    
011300     03  WS-Grp-Key-Group.                                                
011400         05  WS-Grp-Entity      pic x(12).                                
011500         05  WS-Grp-State-Date  pic 9(08).                                
011600     03  WS-Grp-Key-Flat  redefines  WS-Grp-Key-Group                     
011700                          pic x(20).                                      
011800*                                                                         
011900 01  ws-fe030-hold.                                                       
012000     03  WS-Hold-Entity      pic x(12).                                   
012100     03  WS-Hold-Fab         pic x(06).                                   
012200     03  WS-Hold-Fab-Entity  pic x(19).                                   
012300     03  WS-Hold-State-Date  pic 9(08).                                   
012400     03  WS-Acc-Running-Hrs  pic s9(03)v99 comp-3.                        
012500     03  WS-Acc-Idle-Hrs     pic s9(03)v99 comp-3.                        
012600     03  WS-Acc-Down-Hrs     pic s9(03)v99 comp-3.                        
012700     03  WS-Acc-Bagged-Hrs   pic s9(03)v99 comp-3.                        
012800*                                                                         
012900 linkage                  section.                                        
013000*--------------------------------                                         
013100 copy  "wsfectl.cob".                                                     
013200*                                                                         
013300 procedure division using FE-Control.                                     
013400*====================================                                     
013500*                                                                         
013600 aa000-main.                                                              
013700*---------- Entry point.                                                  
013800     perform  aa005-initialise.                                           
013900     sort     FE030-Sort-File                                             
014000              ascending key Ent-Entity     of FE030-Sort-Rec              
014100                            Ent-State-Date of FE030-Sort-Rec              
014200              using  FE030-In-File                                        
014300              giving FE030-Srt-File.                                      
014400     perform  aa020-process-sorted.                                       
014500     perform  aa090-finish.                                               
014600     goback.                                                              
014700*                                                                         
014800 aa005-initialise.                                                        
014900     move     zero      to  WS-Recs-In WS-Recs-Skipped                    
015000                             WS-Recs-Out WS-Recs-Bagged.                  
015100     set      WS-Grp-Not-Held  to  true.                                  
015200     move     "FE030 STATE-HOURS CALC"  to  FE-Step-Name.                 
015300     open     extend     FE030-Log-File.                                  
015400     move     "FE030 - State-hours calculation starting"                  
015500              to  FE-Log-Banner-Text.                                     
015600     write    FE030-Log-Record from FE-Log-Banner-Line.                   
015700*                                                                         
015800 aa020-process-sorted.                                                    
015900     open     input   FE030-Srt-File.                                     
016000     open     output  FE030-Out-File.                                     
016100     if       WS-Srt-Status not = "00" or WS-Out-Status not = "00"        
016200              display "FE030 - OPEN FAILED " WS-Srt-Status                
016300                                              WS-Out-Status               
016400              move 90 to FE-Return-Code                                   
016500              go to aa020-exit.                                           
016600     set      WS-Srt-Not-Eof  to  true.                                   
016700     read     FE030-Srt-File  at end                                      
016800              set  WS-Srt-At-Eof  to  true.                               
016900     perform  aa021-handle-one-row                                        
017000         until WS-Srt-At-Eof.                                             
017100     if       WS-Grp-Is-Held                                              
017200              perform  aa030-emit-group.                                  
017300     close    FE030-Srt-File  FE030-Out-File.                             
017400 aa020-exit.  exit.                                                       
017500*                                                                         
017600 aa021-handle-one-row.                                                    
017700     add      1  to  WS-Recs-In.                                          
017800     if       Ent-Date-Not-Parsed of FE030-Srt-Rec                        
017900              add  1  to  WS-Recs-Skipped                                 
018000     else                                                                 
018100              perform  aa022-route-one-row.                               
018200     read     FE030-Srt-File  at end                                      
018300              set  WS-Srt-At-Eof  to  true.                               
018400*                                                                         
018500 aa022-route-one-row.                                                     
018600     move     Ent-Entity of FE030-Srt-Rec      to  WS-Grp-Entity.         
018700     move     Ent-State-Date of FE030-Srt-Rec                             
018800              to  WS-Grp-State-Date.                                      
018900     if       WS-Grp-Is-Held                                              
019000              and WS-Grp-Entity     = WS-Hold-Entity                      
019100              and WS-Grp-State-Date = WS-Hold-State-Date                  
019200              continue                                                    
019300     else                                                                 
019400              if  WS-Grp-Is-Held                                          
019500                  perform  aa030-emit-group                               
019600              end-if                                                      
019700              move  WS-Grp-Entity      to  WS-Hold-Entity                 
019800              move  Ent-Fab of FE030-Srt-Rec  to  WS-Hold-Fab             
019900              move  Ent-Fab-Entity of FE030-Srt-Rec                       
020000                    to  WS-Hold-Fab-Entity                                
020100              move  WS-Grp-State-Date  to  WS-Hold-State-Date             
020200              move  zero  to  WS-Acc-Running-Hrs WS-Acc-Idle-Hrs          
020300                              WS-Acc-Down-Hrs                             
020400              move  zero  to  WS-Acc-Bagged-Hrs                           
020500              set   WS-Grp-Is-Held     to  true.                          
020600     perform  aa024-classify-state.                                       
020700     perform  aa028-accumulate-hours.                                     
020800*                                                                         
020900 aa024-classify-state.                                                    
021000*---------- B6 - Bagged, then Running, then Idle, else Down.              
021100     set      WS-Bucket-Down  to  true.                                   
021200     if       Ent-State of FE030-Srt-Rec = FE-Bagged-State                
021300              set  WS-Bucket-Bagged  to  true                             
021400     else                                                                 
021500              perform  aa025-scan-running                                 
021600                  varying WS-Scan-Ix from 1 by 1                          
021700                  until WS-Scan-Ix > 2 or WS-Bucket-Running               
021800              if  not WS-Bucket-Running                                   
021900                  move  1  to  WS-Scan-Ix                                 
022000                  perform  aa026-scan-idle                                
022100                      varying WS-Scan-Ix from 1 by 1                      
022200                      until WS-Scan-Ix > 2 or WS-Bucket-Idle              
022300              end-if.                                                     
022400*                                                                         
022500 aa025-scan-running.                                                      
022600     if       Ent-State of FE030-Srt-Rec = FE-Running-State               
022700                                            (WS-Scan-Ix)                  
022800              set  WS-Bucket-Running  to  true.                           
022900*                                                                         
023000 aa026-scan-idle.                                                         
023100     if       Ent-State of FE030-Srt-Rec = FE-Idle-State                  
023200                                            (WS-Scan-Ix)                  
023300              set  WS-Bucket-Idle  to  true.                              
023400*                                                                         
023500 aa028-accumulate-hours.                                                  
023600     evaluate true                                                        
023700         when  WS-Bucket-Bagged                                           
023800               add  Ent-Hours of FE030-Srt-Rec                            
023900                    to  WS-Acc-Bagged-Hrs                                 
024000         when  WS-Bucket-Running                                          
024100               add  Ent-Hours of FE030-Srt-Rec                            
024200                    to  WS-Acc-Running-Hrs                                
024300         when  WS-Bucket-Idle                                             
024400               add  Ent-Hours of FE030-Srt-Rec                            
024500                    to  WS-Acc-Idle-Hrs                                   
024600         when  other                                                      
024700               add  Ent-Hours of FE030-Srt-Rec                            
024800                    to  WS-Acc-Down-Hrs                                   
024900               display "FE030 - UNKNOWN STATE "                           
025000                       Ent-State of FE030-Srt-Rec                         
025100     end-evaluate.                                                        
025200*                                                                         
025300 aa030-emit-group.                                                        
025400*---------- B7/B15 - total and bagged flag, write R5 (B16 dedup           
025500*           is inherent - one row per control-break group).               
025600     move     WS-Hold-Entity       to  Shr-Entity.                        
025700     move     WS-Hold-Fab          to  Shr-Fab.                           
025800     move     WS-Hold-Fab-Entity   to  Shr-Fab-Entity.                    
025900     move     WS-Hold-State-Date   to  Shr-State-Date.                    
026000     move     WS-Acc-Running-Hrs   to  Shr-Running-Hrs.                   
026100     move     WS-Acc-Idle-Hrs      to  Shr-Idle-Hrs.                      
026200     move     WS-Acc-Down-Hrs      to  Shr-Down-Hrs.                      
026300     move     WS-Acc-Bagged-Hrs    to  Shr-Bagged-Hrs.                    
026400     compute   Shr-Total-Hrs = WS-Acc-Running-Hrs                         
026500               + WS-Acc-Idle-Hrs + WS-Acc-Down-Hrs                        
026600               + WS-Acc-Bagged-Hrs.                                       
026700     if       WS-Acc-Bagged-Hrs > zero                                    
026800              set  Shr-Bagged  to  true                                   
026900              add  1  to  WS-Recs-Bagged                                  
027000     else                                                                 
027100              set  Shr-Not-Bagged  to  true.                              
027200     write    FE-State-Hours-Record.                                      
027300     add      1  to  WS-Recs-Out.                                         
027400     set      WS-Grp-Not-Held  to  true.                                  
027500*                                                                         
027600 aa090-finish.                                                            
027700*---------- REPORTS - log the step totals.                                
027800     move     WS-Recs-In      to  FE-Log-In.                              
027900     move     WS-Recs-Out     to  FE-Log-Out.                             
028000     move     WS-Recs-Skipped to  FE-Log-Dropped.                         
028100     move     "FE030 STATE-HOURS CALC"  to  FE-Log-Step.                  
028200     write    FE030-Log-Record from FE-Log-Summary-Line.                  
028300     move     "FE030 BAGGED ENTITY-DAYS"  to  FE-Log-Step.                
028400     move     WS-Recs-Bagged  to  FE-Log-In.                              
028500     move     zero            to  FE-Log-Out FE-Log-Dropped.              
028600     write    FE030-Log-Record from FE-Log-Summary-Line.                  
028700     close    FE030-Log-File.                                             
028800*                                                                         
028900 zz070-exit.                                                              
029000     exit     program.                                                    
