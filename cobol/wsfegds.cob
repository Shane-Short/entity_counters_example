000100*****************************************************************         
000200*                                                               *         
000300*  Record Definition For Gold Daily-State Fact                  *         
000400*     One row per Entity / State-Date - Silver state-hours      *         
000500*     plus the three hours-mix percentages (B14)                *         
000600*                                                                *        
000700*****************************************************************         
000800*  File size 78 bytes.                                                    
000900*                                                                         
001000* 09/01/26 vbc - Created.                                                 
001100* 11/01/26 vbc - Reworked to carry R5 verbatim plus the three             
001200*                percentage columns - the dominant-state shape            
001300*                never matched what FE060 needed to produce.              
001400*                                                                         
001500 01  FE-Gold-Daily-State-Record.                                          
001600     03  Gds-Entity           pic x(12).                                  
001700     03  Gds-Fab              pic x(06).                                  
001800     03  Gds-Fab-Entity       pic x(19).                                  
001900     03  Gds-State-Date       pic 9(08).                                  
002000     03  Gds-Running-Hrs      pic s9(03)v99 comp-3.                       
002100     03  Gds-Idle-Hrs         pic s9(03)v99 comp-3.                       
002200     03  Gds-Down-Hrs         pic s9(03)v99 comp-3.                       
002300     03  Gds-Bagged-Hrs       pic s9(03)v99 comp-3.                       
002400     03  Gds-Total-Hrs        pic s9(04)v99 comp-3.                       
002500     03  Gds-Is-Bagged        pic x(01).                                  
002600         88  Gds-Bagged           value "Y".                              
002700         88  Gds-Not-Bagged       value "N".                              
002800     03  Gds-Running-Pct      pic s9(03)v99 comp-3.                       
002900     03  Gds-Idle-Pct         pic s9(03)v99 comp-3.                       
003000     03  Gds-Down-Pct         pic s9(03)v99 comp-3.                       
003100     03  filler               pic x(07).                                  
003200*                                                                         
