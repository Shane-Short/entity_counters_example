000100*****************************************************************         
000200*                                                               *         
000300*  Record Definition For Gold Weekly-State Fact                 *         
000400*     Control break on Entity + Yearww over the daily-state     *         
000500*     fact - weekly hours sums plus the weekly hours-mix pct    *         
000600*                                                                *        
000700*****************************************************************         
000800*  File size 97 bytes.                                                    
000900*                                                                         
001000* 09/01/26 vbc - Created.                                                 
001100* 11/01/26 vbc - Reworked onto weekly hour-bucket sums, the               
001200*                any-day-bagged flag and week-start/end - the             
001300*                dominant-state shape never matched what FE060            
001400*                needed to produce.                                       
001500*                                                                         
001600 01  FE-Gold-Weekly-State-Record.                                         
001700     03  Gws-Entity            pic x(12).                                 
001800     03  Gws-Fab               pic x(06).                                 
001900     03  Gws-Fab-Entity        pic x(19).                                 
002000     03  Gws-Yearww            pic x(08).                                 
002100     03  Gws-Tot-Running-Hrs   pic s9(05)v99 comp-3.                      
002200     03  Gws-Tot-Idle-Hrs      pic s9(05)v99 comp-3.                      
002300     03  Gws-Tot-Down-Hrs      pic s9(05)v99 comp-3.                      
002400     03  Gws-Tot-Bagged-Hrs    pic s9(05)v99 comp-3.                      
002500     03  Gws-Tot-Total-Hrs     pic s9(05)v99 comp-3.                      
002600     03  Gws-Was-Bagged-Any    pic x(01).                                 
002700         88  Gws-Any-Day-Bagged   value "Y".                              
002800         88  Gws-No-Day-Bagged    value "N".                              
002900     03  Gws-Week-Start        pic 9(08).                                 
003000     03  Gws-Week-End          pic 9(08).                                 
003100     03  Gws-Days-With-Data    pic 9(02) comp.                            
003200     03  Gws-Running-Pct       pic s9(03)v99 comp-3.                      
003300     03  Gws-Idle-Pct          pic s9(03)v99 comp-3.                      
003400     03  Gws-Down-Pct          pic s9(03)v99 comp-3.                      
003500     03  filler                pic x(04).                                 
003600*                                                                         
