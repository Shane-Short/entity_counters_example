000100*****************************************************                     
000200*   Shared Run-Control Work Area                   *                      
000300*   (parallel to wscall.cob's inter-program block)   *                    
000400*****************************************************                     
000500* 03/01/26 vbc - Created.                                                 
000600*                                                                         
000700 01  FE-Control.                                                          
000800     03  FE-Run-WW          pic x(08).                                    
000900     03  FE-Run-Date        pic 9(08).                                    
001000     03  FE-Run-Time.                                                     
001100         05  FE-Run-HH      pic 9(02).                                    
001200         05  FE-Run-MM      pic 9(02).                                    
001300         05  FE-Run-SS      pic 9(02).                                    
001400     03  FE-Step-Name       pic x(20).                                    
001500     03  FE-Recs-Read       binary-long unsigned.                         
001600     03  FE-Recs-Written    binary-long unsigned.                         
001700     03  FE-Recs-Dropped    binary-long unsigned.                         
001800     03  FE-Return-Code     pic 9(02)   comp.                             
001900     03  filler             pic x(04).                                    
002000*                                                                         
