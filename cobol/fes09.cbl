000100*****************************************************************         
000200*                                                                *        
000300*     Entity Normalisation, Key-Build & Counter-Selection        *        
000400*              Routine  -  Called Module                         *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900 program-id.             fes09.                                           
001000 author.                 V Coen.                                          
001100 installation.           Fab Systems Group.                               
001200 date-written.           22/09/93.                                        
001300 date-compiled.                                                           
001400 security.               Copyright (C) 1993-2026, Fab Systems             
001500*                        Group.  Internal use only.                       
001600*                                                                         
001700*    remarks.            Request "N" rewrites an _PCn chamber             
001800*                        suffix to _PMn in ENTITY (B1).  Request          
001900*                        "K" derives FAB when blank (B3) and              
002000*                        builds the FAB_ENTITY key (B2).                  
002100*                        Request "S" picks the counter column to          
002200*                        use, Focus then APC, ESC, PMA (B8);              
002300*                        request "F" repeats the search starting          
002400*                        at APC, for the part-replacement                 
002500*                        fallback retry (B11).                            
002600*                                                                         
002700*    called modules.     None.                                            
002800*                                                                         
002900* Change Log.                                                     ........
003000* ===========                                                     ........
003100* 22/09/93 vbc - Created to hold the entity tidy-up logic that    WO-0084 
003200*                the loader used to do inline - wanted it in      WO-0084 
003300*                one place once the 2nd fab came on stream.       WO-0084 
003400* 15/05/97 vbc - Added the FAB derivation for counter files       WO-0171 
003500*                that never carry a FAB column.                   WO-0171 
003600* 09/11/98 vbc - Y2K: no date fields in this module - nothing     Y2K-014 
003700*                to change, confirmed and noted for the audit.    Y2K-014 
003800* 23/08/02 vbc - Added the counter-selection request after the    WO-0256 
003900*                wafer-count job kept picking APC over Focus      WO-0256 
004000*                on a mixed-tool file.                            WO-0256 
004100* 17/04/11 vbc - Added the fallback-only request for the part-    WO-0455 
004200*                replacement retry rather than duplicate the      WO-0455 
004300*                search logic in the caller.                      WO-0455 
004400* 09/01/26 vbc - Counter selection now reads the keyword text     WO-0901 
004500*                straight out of FE-Parameters instead of         WO-0901 
004600*                carrying its own literals.                       WO-0901 
004700*                                                                         
004800 environment              division.                                       
004900*================================                                         
005000 configuration            section.                                        
005100 source-computer.         fab-systems.                                    
005200 object-computer.         fab-systems.                                    
005300 special-names.                                                           
005400     c01 is top-of-form.                                                  
005500*                                                                         
005600 input-output             section.                                        
005700*                                                                         
005800 data                     division.                                       
005900*================================                                         
006000 file                     section.                                        
006100*                                                                         
006200 working-storage          section.                                        
006300*--------------------------------                                         
006400 copy  "wsfeparm.cob".                                                    
006500*                                                                         
006600 01  ws-fes09-data.                                                       
006700     03  fe09-scan-ix         pic 9(02) comp.                             
006800     03  fe09-next-ix         pic 9(02) comp.                             
006900     03  fe09-pm-ix           pic 9(02) comp.                             
007000     03  fe09-underscore-pos  pic 9(02) comp.                             
007100     03  fe09-prefix-len      pic 9(02) comp.                             
007200     03  fe09-fab-len         pic 9(02) comp.                             
007300     03  fe09-ent-len         pic 9(02) comp.                             
007400     03  fe09-trim-len        pic 9(02) comp.                             
007500     03  fe09-trim-ix         pic 9(02) comp.                             
007600     03  filler               pic x(06).                                  
007700*                                                                         
007800 01  fe09-trim-work.                                                      
007900     03  fe09-trim-src        pic x(30).                                  
008000     03  filler               pic x(02).                                  
008100*                                                                         
008200 linkage                  section.                                        
008300*--------------------------------                                         
008400 01  fe09-parms.                                                          
008500     03  fe09-request         pic x(01).                                  
008600         88  fe09-req-normalize   value "N".                              
008700         88  fe09-req-key         value "K".                              
008800         88  fe09-req-select      value "S".                              
008900         88  fe09-req-select-fb   value "F".                              
009000     03  fe09-entity          pic x(12).                                  
009100     03  fe09-fab             pic x(06).                                  
009200     03  fe09-fab-entity      pic x(19).                                  
009300     03  fe09-focus-counter   pic s9(09) comp.                            
009400     03  fe09-apc-counter     pic s9(09) comp.                            
009500     03  fe09-esc-counter     pic s9(09) comp.                            
009600     03  fe09-pma-counter     pic s9(09) comp.                            
009700     03  fe09-sel-keyword     pic x(08).                                  
009800     03  fe09-sel-value       pic s9(09) comp.                            
009900     03  fe09-sel-found       pic x(01).                                  
010000         88  fe09-sel-was-found   value "Y".                              
010100         88  fe09-sel-not-found   value "N".                              
010200     03  fe09-return-code     pic 9(02).                                  
010300         88  fe09-ok              value 0.                                
010400*                                                                         
010500 procedure division using fe09-parms.                                     
010600*====================================                                     
010700*                                                                         
010800 aa000-main.                                                              
010900*---------- Entry point - dispatch on request code.                       
011000     move     zero  to  fe09-return-code.                                 
011100     if       fe09-req-normalize                                          
011200              perform  aa010-normalize-entity thru aa010-exit             
011300     else                                                                 
011400     if       fe09-req-key                                                
011500              perform  aa020-build-key        thru aa020-exit             
011600     else                                                                 
011700     if       fe09-req-select or fe09-req-select-fb                       
011800              perform  aa030-select-counter    thru aa030-exit            
011900     else                                                                 
012000              move  90  to  fe09-return-code.                             
012100     go       to  zz070-exit.                                             
012200*                                                                         
012300 aa010-normalize-entity.                                                  
012400*---------- B1 - rewrite an _PCn chamber suffix to _PMn.                  
012500     perform  aa011-scan-one-pos                                          
012600         varying fe09-scan-ix from 1 by 1                                 
012700         until fe09-scan-ix > 9.                                          
012800 aa010-exit.  exit.                                                       
012900*                                                                         
013000 aa011-scan-one-pos.                                                      
013100     compute  fe09-next-ix = fe09-scan-ix + 3.                            
013200     if       fe09-entity (fe09-scan-ix:3) = "_PC"                        
013300              and fe09-entity (fe09-next-ix:1) is numeric                 
013400              compute  fe09-pm-ix = fe09-scan-ix + 1                      
013500              move  "PM"  to  fe09-entity (fe09-pm-ix:2)                  
013600     end-if.                                                              
013700*                                                                         
013800 aa020-build-key.                                                         
013900*---------- B3 FAB derivation, then B2 FAB_ENTITY key build.              
014000     if       fe09-fab = spaces                                           
014100              perform  aa021-derive-fab.                                  
014200     move     spaces       to  fe09-trim-src.                             
014300     move     fe09-fab     to  fe09-trim-src.                             
014400     perform  aa023-compute-trim-len.                                     
014500     move     fe09-trim-len  to  fe09-fab-len.                            
014600     if       fe09-fab-len = zero                                         
014700              move  1  to  fe09-fab-len.                                  
014800     move     spaces       to  fe09-trim-src.                             
014900     move     fe09-entity  to  fe09-trim-src.                             
015000     perform  aa023-compute-trim-len.                                     
015100     move     fe09-trim-len  to  fe09-ent-len.                            
015200     if       fe09-ent-len = zero                                         
015300              move  1  to  fe09-ent-len.                                  
015400     move     spaces  to  fe09-fab-entity.                                
015500     string   fe09-fab    (1:fe09-fab-len)  delimited by size             
015600              "_"                           delimited by size             
015700              fe09-entity (1:fe09-ent-len)   delimited by size            
015800              into  fe09-fab-entity.                                      
015900 aa020-exit.  exit.                                                       
016000*                                                                         
016100 aa021-derive-fab.                                                        
016200*---------- B3 - ENTITY characters before the first "_".                  
016300     move     zero    to  fe09-underscore-pos.                            
016400     move     spaces  to  fe09-fab.                                       
016500     perform  aa025-find-underscore                                       
016600         varying fe09-scan-ix from 1 by 1                                 
016700         until fe09-scan-ix > 12 or fe09-underscore-pos > 0.              
016800     if       fe09-underscore-pos > 0                                     
016900              compute  fe09-prefix-len = fe09-underscore-pos - 1          
017000              if  fe09-prefix-len > 0                                     
017100                  move  fe09-entity (1:fe09-prefix-len)                   
017200                        to  fe09-fab                                      
017300              end-if                                                      
017400     else                                                                 
017500              move  fe09-entity  to  fe09-fab.                            
017600*                                                                         
017700 aa025-find-underscore.                                                   
017800     if       fe09-entity (fe09-scan-ix:1) = "_"                          
017900              move  fe09-scan-ix  to  fe09-underscore-pos.                
018000*                                                                         
018100 aa023-compute-trim-len.                                                  
018200*---------- Trailing-space trim - no FUNCTION TRIM used.                  
018300     move     zero  to  fe09-trim-len.                                    
018400     perform  aa024-trim-scan-back                                        
018500         varying fe09-trim-ix from 30 by -1                               
018600         until fe09-trim-ix < 1 or fe09-trim-len > 0.                     
018700*                                                                         
018800 aa024-trim-scan-back.                                                    
018900     if       fe09-trim-src (fe09-trim-ix:1) not = space                  
019000              move  fe09-trim-ix  to  fe09-trim-len.                      
019100*                                                                         
019200 aa030-select-counter.                                                    
019300*---------- B8 full order, B11 fallback-only retry order.                 
019400     move     spaces  to  fe09-sel-keyword.                               
019500     move     zero    to  fe09-sel-value.                                 
019600     set      fe09-sel-not-found to true.                                 
019700     if       fe09-req-select                                             
019800              if  fe09-focus-counter > zero                               
019900                  move  FE-Keyword-Primary  to  fe09-sel-keyword          
020000                  move  fe09-focus-counter  to  fe09-sel-value            
020100                  set   fe09-sel-was-found  to  true                      
020200                  go to aa030-exit                                        
020300              end-if                                                      
020400     end-if.                                                              
020500     if       fe09-apc-counter > zero                                     
020600              move  FE-Keyword-Fallback (1) to fe09-sel-keyword           
020700              move  fe09-apc-counter  to  fe09-sel-value                  
020800              set   fe09-sel-was-found  to  true                          
020900              go to aa030-exit.                                           
021000     if       fe09-esc-counter > zero                                     
021100              move  FE-Keyword-Fallback (2) to fe09-sel-keyword           
021200              move  fe09-esc-counter  to  fe09-sel-value                  
021300              set   fe09-sel-was-found  to  true                          
021400              go to aa030-exit.                                           
021500     if       fe09-pma-counter > zero                                     
021600              move  FE-Keyword-Fallback (3) to fe09-sel-keyword           
021700              move  fe09-pma-counter  to  fe09-sel-value                  
021800              set   fe09-sel-was-found  to  true.                         
021900 aa030-exit.  exit.                                                       
022000*                                                                         
022100 zz070-exit.                                                              
022200     exit     program.                                                    
