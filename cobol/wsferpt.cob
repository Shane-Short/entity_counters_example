000100*****************************************************                     
000200*   Run-Log Line Layouts                           *                      
000300*   (columnar end-of-run summary, see REPORTS)       *                    
000400*****************************************************                     
000500* 04/01/26 vbc - Created.                                                 
000600* 20/01/26 vbc - Widened step name col after FE060's                      
000700*                four fact names got truncated.                           
000800*                                                                         
000900 01  FE-Log-Banner-Line.                                                  
001000     03  FE-Log-Banner-Text    pic x(72).                                 
001100     03  filler                pic x(01).                                 
001200*                                                                         
001300 01  FE-Log-Summary-Line.                                                 
001400     03  FE-Log-Step           pic x(30).                                 
001500     03  filler                pic x(02).                                 
001600     03  FE-Log-In             pic zzz,zzz,zz9.                           
001700     03  filler                pic x(02).                                 
001800     03  FE-Log-Out            pic zzz,zzz,zz9.                           
001900     03  filler                pic x(02).                                 
002000     03  FE-Log-Dropped        pic zzz,zzz,zz9.                           
002100     03  filler                pic x(10).                                 
002200*                                                                         
