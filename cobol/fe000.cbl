000100*****************************************************************         
000200*                                                                *        
000300*        Overnight Chain Driver  -  Bronze/Silver/Gold          *         
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe000.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           03/05/89.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1989-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Runs the overnight entity-state/counter          
001700*                        chain end to end - FE010/FE020 build             
001800*                        Bronze, FE030/FE040/FE045 build Silver,          
001900*                        FE060 builds Gold - logging a start and          
002000*                        finish banner and aborting the chain on          
002100*                        the first step that fails (U7).                  
002200*                                                                         
002300*    called modules.     FE010, FE020, FE030, FE040, FE045,               
002400*                        FE060, FES05.                                    
002500*                                                                         
002600* Change Log.                                                     ........
002700* ===========                                                     ........
002800* 03/05/89 vbc - Created for the F32 start-up - at that point     WO-0009 
002900*                it only drove FE010 into the then-single         WO-0009 
003000*                Silver production step.                          WO-0009 
003100* 21/02/91 vbc - Added the Bronze counters leg (FE020) once       WO-0098 
003200*                the wafer-count tape started arriving.           WO-0098 
003300* 04/02/92 vbc - Added FE045 after the production step so the     WO-0063 
003400*                replacement list comes off the same run.         WO-0063 
003500* 02/08/94 vbc - Added the FE060 Gold step - previously the       WO-0214 
003600*                weekly roll-ups were a separate hand-run job.    WO-0214 
003700* 09/11/98 vbc - Y2K: run-date accept now expands the century     Y2K-014 
003800*                through FES04 before FES05 derives the run's     Y2K-014 
003900*                own Yearww - no other change needed.             Y2K-014 
004000* 11/09/12 vbc - Abort-on-failure added - a bad FE020 return      WO-0477 
004100*                code used to be ignored and FE040 would run      WO-0477 
004200*                against a stale Bronze counters file.            WO-0477 
004300* 20/01/26 vbc - Reworked onto the shared FE copybook set - one   WO-0901 
004400*                FE-Control block now carries the run stamp       WO-0901 
004500*                through every step instead of six separate       WO-0901 
004600*                date/time blocks.                                WO-0901 
004700*                                                                         
004800 environment              division.                                       
004900*================================                                         
005000 configuration            section.                                        
005100 source-computer.         fab-systems.                                    
005200 object-computer.         fab-systems.                                    
005300 special-names.                                                           
005400     c01 is top-of-form.                                                  
005500*                                                                         
005600 input-output             section.                                        
005700 file-control.                                                            
005800     select   FE000-Log-File   assign to "FERUNLOG"                       
005900              organization  is line sequential                            
006000              file status   is WS-Log-Status.                             
006100*                                                                         
006200 data                     division.                                       
006300*================================                                         
006400 file                     section.                                        
006500*                                                                         
006600 fd  FE000-Log-File.                                                      
006700 01  FE000-Log-Record        pic x(80).                                   
006800*                                                                         
006900 working-storage          section.                                        
007000*--------------------------------                                         
007100 copy  "wsferpt.cob".                                                     
007200 copy  "wsfedate.cob".                                                    
007300 copy  "wsfectl.cob".                                                     
007400*                                                                         
007500 01  ws-fe000-data.                                                       
007600     03  WS-Log-Status      pic x(02).                                    
007700     03  WS-Step-Rc         pic 9(02)  comp.                              
007800     03  WS-Step-Num        pic 9(02)  comp.                              
007900     03  WS-Abort-Flag      pic x(01).                                    
008000         88  WS-Chain-Aborted   value "Y".                                
008100         88  WS-Chain-Clean     value "N".                                
008200     03  filler             pic x(05).                                    
008300*                                                                         
008400 01  ws-fe000-step-tbl.                                                   
008500     03  WS-Step-Entry  occurs 6 times.                                   
008600         05  WS-Step-Pgm    pic x(08).                                    
008700         05  WS-Step-Title  pic x(30).                                    
008800*                                                                         
008900 01  ws-fe000-05-parms.                                                   
009000     03  fe05-in-date       pic 9(08).                                    
009100     03  fe05-yearww        pic x(08).                                    
009200     03  fe05-return-code   pic 9(02).                                    
009300         88  fe05-ok            value 0.                                  
009400*                                                                         
009500 01  ws-fe000-chain-stamp.                                                
009600     03  WS-Chain-WW        pic x(08).                                    
009700     03  WS-Chain-Date      pic 9(08).                                    
009800     03  WS-Chain-Time.                                                   
009900         05  WS-Chain-HH    pic 9(02).                                    
010000         05  WS-Chain-MM    pic 9(02).                                    
010100         05  WS-Chain-SS    pic 9(02).                                    
010200         05  filler         pic x(02).                                    
010300     03  WS-Chain-Step      pic x(20).                                    
010400*                                                                         
010500 procedure division.                                                      
010600*====================================                                     
010700*                                                                         
010800 aa000-main.                                                              
010900*---------- Entry point - stamp the run, drive the chain, finish.         
011000     perform  aa005-initialise.                                           
011100     perform  aa010-build-step-table.                                     
011200     move     1  to  WS-Step-Num.                                         
011300     perform  aa020-run-one-step                                          
011400         until WS-Step-Num > 6                                            
011500            or WS-Chain-Aborted.                                          
011600     perform  aa090-finish.                                               
011700     stop     run.                                                        
011800*                                                                         
011900 aa005-initialise.                                                        
012000     set      WS-Chain-Clean  to  true.                                   
012100     accept   FE-Work-CCYYMMDD  from  date  YYYYMMDD.                     
012200     move     FE-Work-CCYYMMDD  to  WS-Chain-Date.                        
012300     accept   WS-Chain-Time     from  time.                               
012400     move     WS-Chain-Date  to  fe05-in-date.                            
012500     call     "fes05"  using  ws-fe000-05-parms.                          
012600     move     fe05-yearww    to  WS-Chain-WW.                             
012700     move     "FE000 OVERNIGHT CHAIN"  to  FE-Step-Name.                  
012800     open     extend     FE000-Log-File.                                  
012900     move     "FE000 - Overnight chain starting"                          
013000              to  FE-Log-Banner-Text.                                     
013100     write    FE000-Log-Record from FE-Log-Banner-Line.                   
013200*                                                                         
013300 aa010-build-step-table.                                                  
013400*---------- U7 - Bronze, Bronze, then Silver x3, then Gold.               
013500     move     "FE010"  to  WS-Step-Pgm (1).                               
013600     move     "ENTITY-STATE BRONZE LOAD"  to  WS-Step-Title (1).          
013700     move     "FE020"  to  WS-Step-Pgm (2).                               
013800     move     "COUNTER BRONZE LOAD"       to  WS-Step-Title (2).          
013900     move     "FE030"  to  WS-Step-Pgm (3).                               
014000     move     "STATE-HOURS SILVER CALC"   to  WS-Step-Title (3).          
014100     move     "FE040"  to  WS-Step-Pgm (4).                               
014200     move     "WAFER PRODUCTION SILVER CALC"                              
014300              to  WS-Step-Title (4).                                      
014400     move     "FE045"  to  WS-Step-Pgm (5).                               
014500     move     "PART-REPLACEMENT EVENTS"   to  WS-Step-Title (5).          
014600     move     "FE060"  to  WS-Step-Pgm (6).                               
014700     move     "GOLD AGGREGATIONS"         to  WS-Step-Title (6).          
014800*                                                                         
014900 aa020-run-one-step.                                                      
015000     move     WS-Step-Pgm   (WS-Step-Num)  to  WS-Chain-Step.             
015100     move     WS-Chain-WW    to  FE-Run-WW.                               
015200     move     WS-Chain-Date  to  FE-Run-Date.                             
015300     move     WS-Chain-HH    to  FE-Run-HH.                               
015400     move     WS-Chain-MM    to  FE-Run-MM.                               
015500     move     WS-Chain-SS    to  FE-Run-SS.                               
015600     move     WS-Chain-Step  to  FE-Step-Name.                            
015700     move     zero           to  FE-Recs-Read  FE-Recs-Written            
015800                                  FE-Recs-Dropped  FE-Return-Code.        
015900     call     WS-Step-Pgm (WS-Step-Num)  using  FE-Control.               
016000     move     FE-Return-Code  to  WS-Step-Rc.                             
016100     if       WS-Step-Rc not = zero                                       
016200              display "FE000 - STEP FAILED " WS-Chain-Step                
016300                       " RC=" WS-Step-Rc                                  
016400              move  "FE000 - Overnight chain FAILED"                      
016500                    to  FE-Log-Banner-Text                                
016600              write  FE000-Log-Record from FE-Log-Banner-Line             
016700              set    WS-Chain-Aborted  to  true                           
016800     else                                                                 
016900              add    1  to  WS-Step-Num.                                  
017000*                                                                         
017100 aa090-finish.                                                            
017200*---------- REPORTS - final success/failure banner.                       
017300     if       WS-Chain-Clean                                              
017400              move  "FE000 - Overnight chain completed OK"                
017500                    to  FE-Log-Banner-Text                                
017600              write  FE000-Log-Record from FE-Log-Banner-Line.            
017700     close    FE000-Log-File.                                             
017800*                                                                         
017900 zz070-exit.                                                              
018000     exit     program.                                                    
