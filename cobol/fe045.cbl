000100*****************************************************************         
000200*                                                                *        
000300*        Part-Replacement Event Extract  -  Silver Layer         *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe045.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           04/02/92.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1992-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Reads the Silver production file and             
001700*                        writes one replacement-event row for             
001800*                        every entity-day flagged PART-REPLACED           
001900*                        by FE040 (B10/B11).  Step 5 of the               
002000*                        overnight chain (U7).                            
002100*                                                                         
002200*    called modules.     None.                                            
002300*                                                                         
002400* Change Log.                                                     ........
002500* ===========                                                     ........
002600* 04/02/92 vbc - Created alongside FE040 so maintenance could     WO-0063 
002700*                get a straight list of swapped parts without     WO-0063 
002800*                wading through the full production file.         WO-0063 
002900* 19/02/97 vbc - Added the console line per event after the       WO-0186 
003000*                week we missed a string of ESC-counter swaps.    WO-0186 
003100* 09/11/98 vbc - Y2K: Replace-Date carries straight off R6's      Y2K-014 
003200*                8-digit CCYYMMDD Counter-Date - no change.       Y2K-014 
003300* 06/01/26 vbc - Reworked onto the shared FE copybook set.        WO-0901 
003400*                                                                         
003500 environment              division.                                       
003600*================================                                         
003700 configuration            section.                                        
003800 source-computer.         fab-systems.                                    
003900 object-computer.         fab-systems.                                    
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200*                                                                         
004300 input-output             section.                                        
004400 file-control.                                                            
004500     select   FE045-In-File   assign to "FE040OUT"                        
004600              organization  is sequential                                 
004700              file status   is WS-In-Status.                              
004800     select   FE045-Out-File  assign to "FE045OUT"                        
004900              organization  is sequential                                 
005000              file status   is WS-Out-Status.                             
005100     select   FE045-Log-File  assign to "FERUNLOG"                        
005200              organization  is line sequential                            
005300              file status   is WS-Log-Status.                             
005400*                                                                         
005500 data                     division.                                       
005600*================================                                         
005700 file                     section.                                        
005800*                                                                         
005900 fd  FE045-In-File.                                                       
006000     copy  "wsfeprd.cob".                                                 
006100*                                                                         
006200 fd  FE045-Out-File.                                                      
006300     copy  "wsferpl.cob".                                                 
006400*                                                                         
006500 fd  FE045-Log-File.                                                      
006600 01  FE045-Log-Record       pic x(80).                                    
006700*                                                                         
006800 working-storage          section.                                        
006900*--------------------------------                                         
007000 copy  "wsferpt.cob".                                                     
007100*                                                                         
007200 01  ws-fe045-data.                                                       
007300     03  WS-In-Status       pic x(02).                                    
007400     03  WS-Out-Status      pic x(02).                                    
007500     03  WS-Log-Status      pic x(02).                                    
007600     03  WS-In-Eof          pic x(01).                                    
007700         88  WS-In-At-Eof       value "Y".                                
007800         88  WS-In-Not-Eof      value "N".                                
007900     03  WS-Recs-In         binary-long unsigned.                         
008000     03  WS-Recs-Events     binary-long unsigned.                         
008100     03  WS-Evt-Ctr         binary-long unsigned.                         
008200     03  WS-Evt-Bytes  redefines  WS-Evt-Ctr     pic x(04).               
008300     03  filler             pic x(04).                                    
008400*                                                                         
008500 01  ws-fe045-key.                                                        
008600     03  WS-Key-Group.                                                    
008700         05  WS-Key-Entity      pic x(12).                                
008800         05  WS-Key-Counter-Date  pic 9(08).                              
008900     03  WS-Key-Flat  redefines  WS-Key-Group  pic x(20).                 
009000*                                                                         
009100 01  ws-fe045-date-work.                                                  
009200     03  WS-Date-Group.                                                   
009300         05  WS-Date-CCYY       pic 9(04).                                
009400         05  WS-Date-MM         pic 9(02).                                
009500         05  WS-Date-DD         pic 9(02).                                
009600     03  WS-Date-Flat  redefines  WS-Date-Group  pic 9(08).               
009700*                                                                         
009800 linkage                  section.                                        
009900*--------------------------------                                         
010000 copy  "wsfectl.cob".                                                     
010100*                                                                         
010200 procedure division using FE-Control.                                     
010300*====================================                                     
010400*                                                                         
010500 aa000-main.                                                              
010600*---------- Entry point.                                                  
010700     perform  aa005-initialise.                                           
010800     perform  aa020-process.                                              
010900     perform  aa090-finish.                                               
011000     goback.                                                              
011100*                                                                         
011200 aa005-initialise.                                                        
011300     move     zero      to  WS-Recs-In WS-Recs-Events WS-Evt-Ctr.         
011400     move     "FE045 PART-REPLACEMENT TRACKING"  to  FE-Step-Name.        
011500     open     extend     FE045-Log-File.                                  
011600     move     "FE045 - Part-replacement extract starting"                 
011700              to  FE-Log-Banner-Text.                                     
011800     write    FE045-Log-Record from FE-Log-Banner-Line.                   
011900*                                                                         
012000 aa020-process.                                                           
012100     open     input   FE045-In-File.                                      
012200     open     output  FE045-Out-File.                                     
012300     if       WS-In-Status not = "00" or WS-Out-Status not = "00"         
012400              display "FE045 - OPEN FAILED " WS-In-Status                 
012500                                              WS-Out-Status               
012600              move 90 to FE-Return-Code                                   
012700              go to aa020-exit.                                           
012800     set      WS-In-Not-Eof  to  true.                                    
012900     read     FE045-In-File  at end                                       
013000              set  WS-In-At-Eof  to  true.                                
013100     perform  aa021-handle-one-row                                        
013200         until WS-In-At-Eof.                                              
013300     close    FE045-In-File  FE045-Out-File.                              
013400 aa020-exit.  exit.                                                       
013500*                                                                         
013600 aa021-handle-one-row.                                                    
013700     add      1  to  WS-Recs-In.                                          
013800     if       Prd-Replaced                                                
013900              perform  aa022-write-event.                                 
014000     read     FE045-In-File  at end                                       
014100              set  WS-In-At-Eof  to  true.                                
014200*                                                                         
014300 aa022-write-event.                                                       
014400*---------- U5 - one R7 row per flagged entity-day.                       
014500     move     spaces             to  FE-Replacement-Record.               
014600     move     Prd-Entity    to  Rpl-Entity  WS-Key-Entity.                
014700     move     Prd-Counter-Date   to  Rpl-Replace-Date                     
014800                                     WS-Key-Counter-Date.                 
014900     move     Prd-Counter-Used   to  Rpl-Counter-Used.                    
015000     move     Prd-Prev-Value     to  Rpl-Prev-Value.                      
015100     move     Prd-Curr-Value     to  Rpl-Curr-Value.                      
015200     write    FE-Replacement-Record.                                      
015300     add      1  to  WS-Recs-Events.                                      
015400     add      1  to  WS-Evt-Ctr.                                          
015500     move     Prd-Counter-Date   to  WS-Date-Flat.                        
015600     display  "FE045 - REPLACEMENT EVENT " WS-Key-Flat                    
015700              " " WS-Date-CCYY "-" WS-Date-MM "-" WS-Date-DD.             
015800*                                                                         
015900 aa090-finish.                                                            
016000*---------- REPORTS - log the step totals.                                
016100     move     WS-Recs-In      to  FE-Log-In.                              
016200     move     WS-Recs-Events  to  FE-Log-Out.                             
016300     move     zero            to  FE-Log-Dropped.                         
016400     move     "FE045 PART-REPLACEMENT TRACKING"  to  FE-Log-Step.         
016500     write    FE045-Log-Record from FE-Log-Summary-Line.                  
016600     close    FE045-Log-File.                                             
016700*                                                                         
016800 zz070-exit.                                                              
016900     exit     program.                                                    
