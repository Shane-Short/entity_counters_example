000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Silver Production File      *                    
000400*     One row per Entity / Counter-Date               *                   
000500*                                                   *                     
000600*****************************************************                     
000700*  File size 118 bytes.                                                   
000800*                                                                         
000900* 06/01/26 vbc - Created.                                                 
001000* 16/01/26 vbc - Added Prd-Calc-Note after the Fab 32                     
001100*                walk-through asked why a day showed                      
001200*                zero wafers with no explanation.                         
001300*                                                                         
001400 01  FE-Production-Record.                                                
001500     03  Prd-Entity           pic x(12).                                  
001600     03  Prd-Counter-Date     pic 9(08).                                  
001700     03  Prd-Counter-Used     pic x(14).                                  
001800     03  Prd-Keyword-Used     pic x(08).                                  
001900     03  Prd-Curr-Value       pic s9(09) comp.                            
002000     03  Prd-Prev-Value       pic s9(09) comp.                            
002100     03  Prd-Counter-Change   pic s9(09) comp.                            
002200     03  Prd-Change-Valid     pic x(01).                                  
002300         88  Prd-Valid            value "Y".                              
002400         88  Prd-Invalid          value "N".                              
002500     03  Prd-Part-Replaced    pic x(01).                                  
002600         88  Prd-Replaced         value "Y".                              
002700         88  Prd-Not-Replaced     value "N".                              
002800     03  Prd-Wafers-Produced  pic s9(09) comp.                            
002900     03  Prd-Running-Hrs      pic s9(03)v99 comp-3.                       
003000     03  Prd-Wafers-Per-Hr    pic s9(05)v99 comp-3.                       
003100     03  Prd-Calc-Note        pic x(40).                                  
003200     03  filler               pic x(06).                                  
003300*                                                                         
