000100*****************************************************************         
000200*                                                                *        
000300*        ISO-8601 Year/Week Number Routine - Called Module       *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fes05.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           09/03/91.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1991-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Returns YEARWW, formatted YYYYWWnn, for          
001700*                        a CCYYMMDD date (B13).  Weeks start on           
001800*                        Monday; week 1 is the week holding the           
001900*                        first Thursday of the ISO year, which            
002000*                        may differ from the calendar year at             
002100*                        the turn of the year.                            
002200*                                                                         
002300*    called modules.     None.                                            
002400*                                                                         
002500* Change Log.                                                     ........
002600* ===========                                                     ........
002700* 09/03/91 vbc - Created for the weekly roll-up job - first       WO-0052 
002800*                cut used a 52-week-always assumption which       WO-0052 
002900*                the mill floor rejected within a fortnight.      WO-0052 
003000* 28/10/93 vbc - Reworked to the proper ISO week-1-has-           WO-0077 
003100*                first-Thursday rule and the long/short-year      WO-0077 
003200*                table, per the plant's fiscal calendar memo.     WO-0077 
003300* 11/11/98 vbc - Y2K: century term in the Zeller day-of-week      Y2K-014 
003400*                calc re-proved; no change needed but noted       Y2K-014 
003500*                here for the audit trail.                        Y2K-014 
003600* 03/01/00 vbc - Y2K: ran the Jan 2000 boundary through by        Y2K-014 
003700*                hand - week 52 of 1999 rolls to week 1 of 2000   Y2K-014 
003800*                correctly.                                       Y2K-014 
003900* 30/06/07 vbc - Long-year test now uses the p(y)/p(y-1)          WO-0392 
004000*                formula instead of a hard-coded table, which     WO-0392 
004100*                was due for a refresh past 2010 anyway.          WO-0392 
004200* 09/01/26 vbc - Reworked onto the shared FE-Date-Work layout.    WO-0901 
004300*                                                                         
004400 environment              division.                                       
004500*================================                                         
004600 configuration            section.                                        
004700 source-computer.         fab-systems.                                    
004800 object-computer.         fab-systems.                                    
004900 special-names.                                                           
005000     c01 is top-of-form.                                                  
005100*                                                                         
005200 input-output             section.                                        
005300*                                                                         
005400 data                     division.                                       
005500*================================                                         
005600 file                     section.                                        
005700*                                                                         
005800 working-storage          section.                                        
005900*--------------------------------                                         
006000 copy  "wsfedate.cob".                                                    
006100*                                                                         
006200 01  ws-fes05-data.                                                       
006300     03  fe05-ccyy            pic 9(04) comp.                             
006400     03  fe05-mm              pic 9(02) comp.                             
006500     03  fe05-dd              pic 9(02) comp.                             
006600     03  fe05-m               pic 9(02) comp.                             
006700     03  fe05-y               pic 9(04) comp.                             
006800     03  fe05-k               pic 9(02) comp.                             
006900     03  fe05-j               pic 9(02) comp.                             
007000     03  fe05-term1           pic 9(03) comp.                             
007100     03  fe05-h-raw           pic 9(04) comp.                             
007200     03  fe05-h               pic 9(01) comp.                             
007300     03  fe05-iso-dow-tmp     pic 9(02) comp.                             
007400     03  fe05-iso-dow         pic 9(01) comp.                             
007500     03  fe05-ordinal         pic 9(03) comp.                             
007600     03  fe05-sub             pic 9(02) comp.                             
007700     03  fe05-days-this-month pic 9(02) comp.                             
007800     03  fe05-leap-flag       pic x(01).                                  
007900         88  fe05-is-leap         value "Y".                              
008000         88  fe05-not-leap        value "N".                              
008100     03  fe05-rem4            pic 9(02) comp.                             
008200     03  fe05-rem100          pic 9(02) comp.                             
008300     03  fe05-rem400          pic 9(03) comp.                             
008400     03  fe05-quot            pic 9(06) comp.                             
008500     03  fe05-week-calc       pic s9(04) comp.                            
008600     03  fe05-week-num        pic 9(02) comp.                             
008700     03  fe05-iso-year        pic 9(04) comp.                             
008800     03  fe05-dummy           pic 9(02) comp.                             
008900     03  fe05-dummy2          pic 9(02) comp.                             
009000     03  filler               pic x(06).                                  
009100*                                                                         
009200 01  fe05-days-in-month-tbl.                                              
009300     03  fe05-days-in-month-str pic x(24)                                 
009400             value "312831303130313130313031".                            
009500     03  fe05-days-in-month-arr redefines                                 
009600             fe05-days-in-month-str.                                      
009700         05  fe05-days-in-month occurs 12 times pic 9(02).                
009800*                                                                         
009900 01  fe05-wiy-work.                                                       
010000     03  fe05-wiy-year        pic 9(04) comp.                             
010100     03  fe05-wiy-d4          pic 9(04) comp.                             
010200     03  fe05-wiy-d100        pic 9(02) comp.                             
010300     03  fe05-wiy-d400        pic 9(02) comp.                             
010400     03  fe05-wiy-sum         pic 9(05) comp.                             
010500     03  fe05-wiy-p1          pic 9(01) comp.                             
010600     03  fe05-wiy-p-save      pic 9(01) comp.                             
010700     03  fe05-wiy-p2          pic 9(01) comp.                             
010800     03  fe05-wiy-result      pic 9(02) comp.                             
010900     03  filler               pic x(05).                                  
011000*                                                                         
011100 01  fe05-output-work.                                                    
011200     03  fe05-o-year          pic 9(04).                                  
011300     03  fe05-o-week          pic 9(02).                                  
011400     03  filler               pic x(02).                                  
011500*                                                                         
011600 linkage                  section.                                        
011700*--------------------------------                                         
011800 01  fe05-parms.                                                          
011900     03  fe05-in-date         pic 9(08).                                  
012000     03  fe05-yearww          pic x(08).                                  
012100     03  fe05-return-code     pic 9(02).                                  
012200         88  fe05-ok              value 0.                                
012300*                                                                         
012400 procedure division using fe05-parms.                                     
012500*====================================                                     
012600*                                                                         
012700 aa000-main.                                                              
012800*---------- Entry point - B13 YEARWW derivation.                          
012900     move     zero     to  fe05-return-code.                              
013000     move     spaces   to  fe05-yearww.                                   
013100     move     fe05-in-date  to  fe-work-ccyymmdd.                         
013200     move     fe-work-ccyy  to  fe05-ccyy.                                
013300     move     fe-work-mm    to  fe05-mm.                                  
013400     move     fe-work-dd    to  fe05-dd.                                  
013500     perform  aa010-zellers-dow.                                          
013600     perform  aa020-day-of-year.                                          
013700     perform  aa030-iso-week.                                             
013800     move     fe05-iso-year  to  fe05-o-year.                             
013900     move     fe05-week-num  to  fe05-o-week.                             
014000     string   fe05-o-year  delimited by size                              
014100              "WW"         delimited by size                              
014200              fe05-o-week  delimited by size                              
014300              into  fe05-yearww.                                          
014400     go       to  zz070-exit.                                             
014500*                                                                         
014600 aa010-zellers-dow.                                                       
014700*---------- Day-of-week via Zeller - no FUNCTION verbs.                   
014800     if       fe05-mm <= 2                                                
014900              compute  fe05-m = fe05-mm + 12                              
015000              compute  fe05-y = fe05-ccyy - 1                             
015100     else                                                                 
015200              move  fe05-mm    to  fe05-m                                 
015300              move  fe05-ccyy  to  fe05-y.                                
015400     divide   fe05-y by 100 giving fe05-j remainder fe05-k.               
015500     compute  fe05-term1 = (13 * (fe05-m + 1)) / 5.                       
015600     compute  fe05-h-raw = fe05-dd + fe05-term1 + fe05-k                  
015700              + (fe05-k / 4) + (fe05-j / 4) + (5 * fe05-j).               
015800     divide   fe05-h-raw by 7 giving fe05-quot remainder fe05-h.          
015900     compute  fe05-iso-dow-tmp = fe05-h + 5.                              
016000     divide   fe05-iso-dow-tmp by 7                                       
016100              giving  fe05-dummy2  remainder  fe05-iso-dow.               
016200     add      1  to  fe05-iso-dow.                                        
016300*                                                                         
016400 aa020-day-of-year.                                                       
016500*---------- Ordinal day number of the year.                               
016600     perform  aa060-leap-year-test.                                       
016700     move     zero  to  fe05-ordinal.                                     
016800     move     1     to  fe05-sub.                                         
016900     if       fe05-mm > 1                                                 
017000              perform  aa021-sum-month-days                               
017100                  varying fe05-sub from 1 by 1                            
017200                  until fe05-sub >= fe05-mm.                              
017300     add      fe05-dd  to  fe05-ordinal.                                  
017400*                                                                         
017500 aa021-sum-month-days.                                                    
017600     move     fe05-days-in-month (fe05-sub)                               
017700              to  fe05-days-this-month.                                   
017800     if       fe05-sub = 2 and fe05-is-leap                               
017900              move  29  to  fe05-days-this-month.                         
018000     add      fe05-days-this-month  to  fe05-ordinal.                     
018100*                                                                         
018200 aa030-iso-week.                                                          
018300*---------- Week-1-has-first-Thursday rule, with the                      
018400*           turn-of-year carry into the prior/next ISO year.              
018500     compute  fe05-week-calc =                                            
018600              fe05-ordinal - fe05-iso-dow + 10.                           
018700     divide   fe05-week-calc by 7                                         
018800              giving  fe05-week-num  remainder  fe05-dummy.               
018900     if       fe05-week-num < 1                                           
019000              move  fe05-ccyy  to  fe05-wiy-year                          
019100              subtract 1 from fe05-wiy-year                               
019200              perform  aa040-weeks-in-year                                
019300              move  fe05-wiy-result  to  fe05-week-num                    
019400              compute  fe05-iso-year = fe05-ccyy - 1                      
019500     else                                                                 
019600              move  fe05-ccyy  to  fe05-wiy-year                          
019700              perform  aa040-weeks-in-year                                
019800              if  fe05-week-num > fe05-wiy-result                         
019900                  move  1  to  fe05-week-num                              
020000                  compute  fe05-iso-year = fe05-ccyy + 1                  
020100              else                                                        
020200                  move  fe05-ccyy  to  fe05-iso-year.                     
020300*                                                                         
020400 aa040-weeks-in-year.                                                     
020500*---------- 53-week year iff p(y)=4 or p(y-1)=3.                          
020600     perform  aa042-calc-p.                                               
020700     move     fe05-wiy-p1  to  fe05-wiy-p-save.                           
020800     subtract 1  from  fe05-wiy-year.                                     
020900     perform  aa042-calc-p.                                               
021000     move     fe05-wiy-p1  to  fe05-wiy-p2.                               
021100     add      1  to  fe05-wiy-year.                                       
021200     if       fe05-wiy-p-save = 4 or fe05-wiy-p2 = 3                      
021300              move  53  to  fe05-wiy-result                               
021400     else                                                                 
021500              move  52  to  fe05-wiy-result.                              
021600*                                                                         
021700 aa042-calc-p.                                                            
021800     divide   fe05-wiy-year by 4   giving fe05-wiy-d4.                    
021900     divide   fe05-wiy-year by 100 giving fe05-wiy-d100.                  
022000     divide   fe05-wiy-year by 400 giving fe05-wiy-d400.                  
022100     compute  fe05-wiy-sum = fe05-wiy-year + fe05-wiy-d4                  
022200              - fe05-wiy-d100 + fe05-wiy-d400.                            
022300     divide   fe05-wiy-sum by 7                                           
022400              giving  fe05-dummy  remainder  fe05-wiy-p1.                 
022500*                                                                         
022600 aa060-leap-year-test.                                                    
022700*---------- Div 4/100/400 test - no FUNCTION verbs used.                  
022800     divide   fe05-ccyy by 4   giving fe05-quot                           
022900              remainder  fe05-rem4.                                       
023000     divide   fe05-ccyy by 100 giving fe05-quot                           
023100              remainder  fe05-rem100.                                     
023200     divide   fe05-ccyy by 400 giving fe05-quot                           
023300              remainder  fe05-rem400.                                     
023400     set      fe05-not-leap to true.                                      
023500     if       fe05-rem4 = zero                                            
023600              if  fe05-rem100 not = zero                                  
023700                  set  fe05-is-leap to true                               
023800              else                                                        
023900                  if  fe05-rem400 = zero                                  
024000                      set  fe05-is-leap to true                           
024100                  end-if                                                  
024200              end-if.                                                     
024300*                                                                         
024400 zz070-exit.                                                              
024500     exit     program.                                                    
