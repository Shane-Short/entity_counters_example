000100*****************************************************************         
000200*                                                                *        
000300*      Entity-Day Wafer-Production Calculation  -  Silver        *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe040.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           04/02/92.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1992-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Sorts Bronze counters by Entity and              
001700*                        Counter-Date, picks the counter column           
001800*                        to trust (B8), computes the day-over-            
001900*                        day change (B9), spots and falls back            
002000*                        on part replacements (B10, B11), and             
002100*                        turns a valid change into wafers and             
002200*                        wafers-per-hour against the matching             
002300*                        Silver state-hours row (B12).  Step 4            
002400*                        of the overnight chain (U7).                     
002500*                                                                         
002600*    called modules.     FES09.                                           
002700*                                                                         
002800* Change Log.                                                     ........
002900* ===========                                                     ........
003000* 04/02/92 vbc - Created once the fab wanted wafer counts out     WO-0063 
003100*                of the counter snapshots, not just raw deltas.   WO-0063 
003200* 11/07/96 vbc - Added the fallback-counter retry after a         WO-0177 
003300*                PM swap zeroed FOCUS for three days straight.    WO-0177 
003400* 09/11/98 vbc - Y2K: Counter-Date is an 8-digit CCYYMMDD         Y2K-014 
003500*                carried straight from Bronze - no change.        Y2K-014 
003600* 02/03/04 vbc - Wafers-per-hour now rounds half-up to 2 dp       WO-0318 
003700*                per the yield-report spec, was truncating.       WO-0318 
003800* 06/01/26 vbc - Reworked onto the shared FE copybook set and     WO-0901 
003900*                the Silver state-hours cross-reference.          WO-0901 
004000*                                                                         
004100 environment              division.                                       
004200*================================                                         
004300 configuration            section.                                        
004400 source-computer.         fab-systems.                                    
004500 object-computer.         fab-systems.                                    
004600 special-names.                                                           
004700     c01 is top-of-form.                                                  
004800*                                                                         
004900 input-output             section.                                        
005000 file-control.                                                            
005100     select   FE040-In-File   assign to "FE040IN"                         
005200              organization  is sequential                                 
005300              file status   is WS-In-Status.                              
005400     select   FE040-Sort-File assign to "FESORT4".                        
005500     select   FE040-Srt-File  assign to "FE040SRT"                        
005600              organization  is sequential                                 
005700              file status   is WS-Srt-Status.                             
005800     select   FE040-Shr-File  assign to "FE030OUT"                        
005900              organization  is sequential                                 
006000              file status   is WS-Shr-Status.                             
006100     select   FE040-Out-File  assign to "FE040OUT"                        
006200              organization  is sequential                                 
006300              file status   is WS-Out-Status.                             
006400     select   FE040-Log-File  assign to "FERUNLOG"                        
006500              organization  is line sequential                            
006600              file status   is WS-Log-Status.                             
006700*                                                                         
006800 data                     division.                                       
006900*================================                                         
007000 file                     section.                                        
007100*                                                                         
007200 fd  FE040-In-File.                                                       
007300     copy  "wsfectr.cob".                                                 
007400*                                                                         
007500 sd  FE040-Sort-File.                                                     
007600     copy  "wsfectr.cob"  replacing FE-Counter-Record                     
007700                                   by FE040-Sort-Rec.                     
007800*                                                                         
007900 fd  FE040-Srt-File.                                                      
008000     copy  "wsfectr.cob"  replacing FE-Counter-Record                     
008100                                   by FE040-Srt-Rec.                      
008200*                                                                         
008300 fd  FE040-Shr-File.                                                      
008400     copy  "wsfeshr.cob".                                                 
008500*                                                                         
008600 fd  FE040-Out-File.                                                      
008700     copy  "wsfeprd.cob".                                                 
008800*                                                                         
008900 fd  FE040-Log-File.                                                      
009000 01  FE040-Log-Record       pic x(80).                                    
009100*                                                                         
009200 working-storage          section.                                        
009300*--------------------------------                                         
009400 copy  "wsferpt.cob".                                                     
009500 copy  "wsfeparm.cob".                                                    
009600*                                                                         
009700 01  ws-fe040-data.                                                       
009800     03  WS-In-Status       pic x(02).                                    
009900     03  WS-Srt-Status      pic x(02).                                    
010000     03  WS-Shr-Status      pic x(02).                                    
010100     03  WS-Out-Status      pic x(02).                                    
010200     03  WS-Log-Status      pic x(02).                                    
010300     03  WS-Srt-Eof         pic x(01).                                    
010400         88  WS-Srt-At-Eof      value "Y".                                
010500         88  WS-Srt-Not-Eof     value "N".                                
010600     03  WS-Shr-Eof         pic x(01).                                    
010700         88  WS-Shr-At-Eof      value "Y".                                
010800         88  WS-Shr-Not-Eof     value "N".                                
010900     03  WS-Prev-Held       pic x(01).                                    
011000         88  WS-Prev-Is-Held    value "Y".                                
011100         88  WS-Prev-Not-Held   value "N".                                
011200     03  WS-Held-Flag       pic x(01).                                    
011300         88  WS-Held-Is-Held    value "Y".                                
011400         88  WS-Held-Not-Held   value "N".                                
011500     03  WS-Recs-In         binary-long unsigned.                         
011600     03  WS-Recs-Out        binary-long unsigned.                         
011700     03  WS-Recs-Wafers     binary-long unsigned.                         
011800     03  WS-Recs-Replaced   binary-long unsigned.                         
011900     03  filler             pic x(05).                                    
012000*                                                                         
012100 01  ws-fe040-grp-key.                                                    
012200     03  WS-Grp-Key-Group.                                                
012300         05  WS-Grp-Entity      pic x(12).                                
012400         05  WS-Grp-Counter-Date  pic 9(08).                              
012500     03  WS-Grp-Key-Flat  redefines  WS-Grp-Key-Group                     
012600                          pic x(20).                                      
012700     03  WS-Held-Key-Flat      pic x(20).                                 
012800*                                                                         
012900 copy  "wsfectr.cob"  replacing FE-Counter-Record                         
013000                               by WS-Held-Rec.                            
013100*                                                                         
013200 01  ws-fe040-shr-key.                                                    
013300     03  WS-Shr-Key-Group.                                                
013400         05  WS-Shr-Key-Entity    pic x(12).                              
013500         05  WS-Shr-Key-Date      pic 9(08).                              
013600     03  WS-Shr-Key-Flat  redefines  WS-Shr-Key-Group                     
013700                          pic x(20).                                      
013800*                                                                         
013900 01  ws-fe040-curr-sel.                                                   
014000     03  WS-Curr-Keyword    pic x(08).                                    
014100     03  WS-Curr-Value      pic s9(09) comp.                              
014200     03  WS-Curr-Found      pic x(01).                                    
014300         88  WS-Curr-Was-Found  value "Y".                                
014400         88  WS-Curr-Not-Found  value "N".                                
014500*                                                                         
014600 01  ws-fe040-prev-rec.                                                   
014700     03  WS-Prev-Entity       pic x(12).                                  
014800     03  WS-Prev-Focus        pic s9(09) comp.                            
014900     03  WS-Prev-Apc          pic s9(09) comp.                            
015000     03  WS-Prev-Esc          pic s9(09) comp.                            
015100     03  WS-Prev-Pma          pic s9(09) comp.                            
015200*                                                                         
015300 01  ws-fe040-calc.                                                       
015400     03  WS-Prev-Value      pic s9(09) comp.                              
015500     03  WS-Prev-Ok         pic x(01).                                    
015600         88  WS-Prev-Is-Ok      value "Y".                                
015700         88  WS-Prev-Not-Ok     value "N".                                
015800     03  WS-Change          pic s9(09) comp.                              
015900     03  WS-Fb-Keyword      pic x(08).                                    
016000     03  WS-Fb-Value        pic s9(09) comp.                              
016100     03  WS-Fb-Found        pic x(01).                                    
016200         88  WS-Fb-Was-Found    value "Y".                                
016300         88  WS-Fb-Not-Found    value "N".                                
016400     03  WS-Fb-Prev-Value   pic s9(09) comp.                              
016500     03  WS-Fb-Prev-Ok      pic x(01).                                    
016600         88  WS-Fb-Prev-Is-Ok   value "Y".                                
016700         88  WS-Fb-Prev-Not-Ok  value "N".                                
016800     03  WS-Fb-Change       pic s9(09) comp.                              
016900     03  WS-Fb-Applied      pic x(01).                                    
017000         88  WS-Fb-Was-Applied  value "Y".                                
017100         88  WS-Fb-Not-Applied  value "N".                                
017200     03  WS-Hrs-Raw         pic s9(07)v99 comp-3.                         
017300*                                                                         
017400 linkage                  section.                                        
017500*--------------------------------                                         
017600 copy  "wsfectl.cob".                                                     
017700*                                                                         
017800 01  fe040-09-parms.                                                      
017900     03  fe040-09-request      pic x(01).                                 
018000     03  fe040-09-entity       pic x(12).                                 
018100     03  fe040-09-fab          pic x(06).                                 
018200     03  fe040-09-fab-entity   pic x(19).                                 
018300     03  fe040-09-focus        pic s9(09) comp.                           
018400     03  fe040-09-apc          pic s9(09) comp.                           
018500     03  fe040-09-esc          pic s9(09) comp.                           
018600     03  fe040-09-pma          pic s9(09) comp.                           
018700     03  fe040-09-sel-keyword  pic x(08).                                 
018800     03  fe040-09-sel-value    pic s9(09) comp.                           
018900     03  fe040-09-sel-found    pic x(01).                                 
019000     03  fe040-09-rc           pic 9(02).                                 
019100*                                                                         
019200 procedure division using FE-Control.                                     
019300*====================================                                     
019400*                                                                         
019500 aa000-main.                                                              
019600*---------- Entry point.                                                  
019700     perform  aa005-initialise.                                           
019800     sort     FE040-Sort-File                                             
019900              ascending key Ctr-Entity       of FE040-Sort-Rec            
020000                            Ctr-Counter-Date  of FE040-Sort-Rec           
020100              using  FE040-In-File                                        
020200              giving FE040-Srt-File.                                      
020300     perform  aa020-process-sorted.                                       
020400     perform  aa090-finish.                                               
020500     goback.                                                              
020600*                                                                         
020700 aa005-initialise.                                                        
020800     move     zero      to  WS-Recs-In WS-Recs-Out                        
020900                             WS-Recs-Wafers WS-Recs-Replaced.             
021000     set      WS-Prev-Not-Held  to  true.                                 
021100     set      WS-Held-Not-Held  to  true.                                 
021200     move     "FE040 WAFER PRODUCTION CALC"  to  FE-Step-Name.            
021300     open     extend     FE040-Log-File.                                  
021400     move     "FE040 - Wafer-production calculation starting"             
021500              to  FE-Log-Banner-Text.                                     
021600     write    FE040-Log-Record from FE-Log-Banner-Line.                   
021700*                                                                         
021800 aa020-process-sorted.                                                    
021900     open     input   FE040-Srt-File.                                     
022000     open     input   FE040-Shr-File.                                     
022100     open     output  FE040-Out-File.                                     
022200     if       WS-Srt-Status not = "00"                                    
022300              or WS-Shr-Status not = "00"                                 
022400              or WS-Out-Status not = "00"                                 
022500              display "FE040 - OPEN FAILED " WS-Srt-Status                
022600                                   WS-Shr-Status WS-Out-Status            
022700              move 90 to FE-Return-Code                                   
022800              go to aa020-exit.                                           
022900     set      WS-Srt-Not-Eof  to  true.                                   
023000     read     FE040-Srt-File  at end                                      
023100              set  WS-Srt-At-Eof  to  true.                               
023200     set      WS-Shr-Not-Eof  to  true.                                   
023300     read     FE040-Shr-File  at end                                      
023400              set  WS-Shr-At-Eof  to  true.                               
023500     perform  aa021-handle-one-row                                        
023600         until WS-Srt-At-Eof.                                             
023700     if       WS-Held-Is-Held                                             
023800              perform  aa023-finalise-held.                               
023900     close    FE040-Srt-File  FE040-Shr-File  FE040-Out-File.             
024000 aa020-exit.  exit.                                                       
024100*                                                                         
024200 aa021-handle-one-row.                                                    
024300*---------- B16 - hold the latest row of each Entity/Counter-             
024400*           Date group; earlier duplicates are overwritten in             
024500*           place and never separately finalised.                         
024600     add      1  to  WS-Recs-In.                                          
024700     move     Ctr-Entity  of FE040-Srt-Rec  to  WS-Grp-Entity.            
024800     move     Ctr-Counter-Date of FE040-Srt-Rec                           
024900              to  WS-Grp-Counter-Date.                                    
025000     if       WS-Held-Is-Held                                             
025100              and WS-Grp-Key-Flat = WS-Held-Key-Flat                      
025200              continue                                                    
025300     else                                                                 
025400              if  WS-Held-Is-Held                                         
025500                  perform  aa023-finalise-held                            
025600              end-if                                                      
025700              move  WS-Grp-Key-Flat  to  WS-Held-Key-Flat                 
025800              set   WS-Held-Is-Held  to  true.                            
025900     move     FE040-Srt-Rec  to  WS-Held-Rec.                             
026000     read     FE040-Srt-File  at end                                      
026100              set  WS-Srt-At-Eof  to  true.                               
026200*                                                                         
026300 aa023-finalise-held.                                                     
026400     perform  aa022-build-output-row.                                     
026500     write    FE-Production-Record.                                       
026600     add      1  to  WS-Recs-Out.                                         
026700     if       Prd-Replaced                                                
026800              add  1  to  WS-Recs-Replaced.                               
026900     if       Prd-Valid and Prd-Counter-Change >= zero                    
027000              add  1  to  WS-Recs-Wafers.                                 
027100     move     Ctr-Entity of WS-Held-Rec  to  WS-Prev-Entity.              
027200     move     Ctr-Focus-Counter of WS-Held-Rec                            
027300              to  WS-Prev-Focus.                                          
027400     move     Ctr-Apc-Counter   of WS-Held-Rec                            
027500              to  WS-Prev-Apc.                                            
027600     move     Ctr-Esc-Counter   of WS-Held-Rec                            
027700              to  WS-Prev-Esc.                                            
027800     move     Ctr-Pma-Counter   of WS-Held-Rec                            
027900              to  WS-Prev-Pma.                                            
028000     set      WS-Prev-Is-Held  to  true.                                  
028100*                                                                         
028200 aa022-build-output-row.                                                  
028300*---------- Lay down the Entity/Counter-Date key and defaults.            
028400     move     spaces  to  FE-Production-Record.                           
028500     move     Ctr-Entity of WS-Held-Rec        to  Prd-Entity.            
028600     move     Ctr-Counter-Date of WS-Held-Rec                             
028700              to  Prd-Counter-Date.                                       
028800     move     zero    to  Prd-Curr-Value Prd-Prev-Value                   
028900                           Prd-Counter-Change Prd-Wafers-Produced.        
029000     move     zero    to  Prd-Running-Hrs Prd-Wafers-Per-Hr.              
029100     set      Prd-Invalid       to  true.                                 
029200     set      Prd-Not-Replaced  to  true.                                 
029300     move     spaces            to  Prd-Counter-Used                      
029400                                     Prd-Keyword-Used                     
029500                                     Prd-Calc-Note.                       
029600*                                                                         
029700*    B8 - pick the counter column for today's row.                        
029800     move     "S"                     to  fe040-09-request.               
029900     move     Ctr-Entity of WS-Held-Rec    to  fe040-09-entity.           
030000     move     Ctr-Fab    of WS-Held-Rec    to  fe040-09-fab.              
030100     move     Ctr-Fab-Entity of WS-Held-Rec                               
030200              to  fe040-09-fab-entity.                                    
030300     move     Ctr-Focus-Counter of WS-Held-Rec                            
030400              to  fe040-09-focus.                                         
030500     move     Ctr-Apc-Counter   of WS-Held-Rec                            
030600              to  fe040-09-apc.                                           
030700     move     Ctr-Esc-Counter   of WS-Held-Rec                            
030800              to  fe040-09-esc.                                           
030900     move     Ctr-Pma-Counter   of WS-Held-Rec                            
031000              to  fe040-09-pma.                                           
031100     call     "fes09"  using  fe040-09-parms.                             
031200     move     fe040-09-sel-keyword  to  WS-Curr-Keyword.                  
031300     move     fe040-09-sel-value    to  WS-Curr-Value.                    
031400     move     fe040-09-sel-found    to  WS-Curr-Found.                    
031500     if       WS-Curr-Not-Found                                           
031600              move  "NO COUNTER FOUND"  to  Prd-Calc-Note                 
031700              go to aa022-exit.                                           
031800     move     WS-Curr-Keyword  to  Prd-Keyword-Used.                      
031900     perform  aa024-keyword-to-field-name.                                
032000     move     WS-Curr-Value  to  Prd-Curr-Value.                          
032100*                                                                         
032200*    B9 - day-over-day change needs a usable previous day.                
032300     if       WS-Prev-Not-Held                                            
032400              or Ctr-Entity of WS-Held-Rec not = WS-Prev-Entity           
032500              move  "NO PREVIOUS DAY"  to  Prd-Calc-Note                  
032600              go to aa022-exit.                                           
032700     perform  aa025-fetch-prev-value.                                     
032800     if       WS-Prev-Not-Ok                                              
032900              move  "PREVIOUS VALUE INVALID"  to  Prd-Calc-Note           
033000              go to aa022-exit.                                           
033100     set      Prd-Valid  to  true.                                        
033200     move     WS-Prev-Value  to  Prd-Prev-Value.                          
033300     compute  WS-Change = WS-Curr-Value - WS-Prev-Value.                  
033400     move     WS-Change  to  Prd-Counter-Change.                          
033500*                                                                         
033600*    B10/B11 - threshold test, fallback retry, force-to-zero.             
033700     if       WS-Change < FE-Replace-Threshold                            
033800              set  Prd-Replaced  to  true                                 
033900              perform  aa026-try-fallback                                 
034000              if  WS-Fb-Not-Applied                                       
034100                  move  zero  to  Prd-Counter-Change                      
034200                  move  "CHANGE SET TO 0 (REPLACEMENT)"                   
034300                        to  Prd-Calc-Note                                 
034400              end-if.                                                     
034500*                                                                         
034600*    B12 - wafers and wafers-per-hour off the final change.               
034700     if       Prd-Counter-Change >= zero                                  
034800              move  Prd-Counter-Change  to  Prd-Wafers-Produced           
034900              perform  aa028-lookup-running-hours                         
035000              if  Prd-Running-Hrs > zero                                  
035100                  compute  WS-Hrs-Raw rounded =                           
035200                           Prd-Wafers-Produced / Prd-Running-Hrs          
035300                  move  WS-Hrs-Raw  to  Prd-Wafers-Per-Hr                 
035400              else                                                        
035500                  if  Prd-Calc-Note = spaces                              
035600                      move  "NO RUNNING HOURS"  to  Prd-Calc-Note         
035700                  end-if                                                  
035800              end-if.                                                     
035900 aa022-exit.  exit.                                                       
036000*                                                                         
036100 aa024-keyword-to-field-name.                                             
036200*---------- B8 - counter-name text for the audit column.                  
036300     evaluate  WS-Curr-Keyword                                            
036400         when  FE-Keyword-Primary                                         
036500               move  "FOCUS_COUNTER"  to  Prd-Counter-Used                
036600         when  FE-Keyword-Fallback (1)                                    
036700               move  "APC_COUNTER"    to  Prd-Counter-Used                
036800         when  FE-Keyword-Fallback (2)                                    
036900               move  "ESC_COUNTER"    to  Prd-Counter-Used                
037000         when  other                                                      
037100               move  "PMA_COUNTER"    to  Prd-Counter-Used                
037200     end-evaluate.                                                        
037300*                                                                         
037400 aa025-fetch-prev-value.                                                  
037500*---------- Previous day's value of the SAME counter column.              
037600     set      WS-Prev-Not-Ok  to  true.                                   
037700     evaluate  WS-Curr-Keyword                                            
037800         when  FE-Keyword-Primary                                         
037900               move  WS-Prev-Focus  to  WS-Prev-Value                     
038000         when  FE-Keyword-Fallback (1)                                    
038100               move  WS-Prev-Apc    to  WS-Prev-Value                     
038200         when  FE-Keyword-Fallback (2)                                    
038300               move  WS-Prev-Esc    to  WS-Prev-Value                     
038400         when  other                                                      
038500               move  WS-Prev-Pma    to  WS-Prev-Value                     
038600     end-evaluate.                                                        
038700     if       WS-Prev-Value > zero                                        
038800              set  WS-Prev-Is-Ok  to  true.                               
038900*                                                                         
039000 aa026-try-fallback.                                                      
039100*---------- B11 - retry selection starting at APC.                        
039200     set      WS-Fb-Not-Applied  to  true.                                
039300     if       WS-Curr-Keyword not = FE-Keyword-Primary                    
039400              go to aa026-exit.                                           
039500     move     "F"                   to  fe040-09-request.                 
039600     call     "fes09"  using  fe040-09-parms.                             
039700     move     fe040-09-sel-keyword  to  WS-Fb-Keyword.                    
039800     move     fe040-09-sel-value    to  WS-Fb-Value.                      
039900     move     fe040-09-sel-found    to  WS-Fb-Found.                      
040000     if       WS-Fb-Not-Found                                             
040100              go to aa026-exit.                                           
040200     move     WS-Fb-Keyword  to  WS-Curr-Keyword.                         
040300     perform  aa025-fetch-prev-value.                                     
040400     move     WS-Prev-Value   to  WS-Fb-Prev-Value.                       
040500     move     WS-Prev-Ok      to  WS-Fb-Prev-Ok.                          
040600     if       WS-Fb-Prev-Not-Ok                                           
040700              go to aa026-exit.                                           
040800     compute  WS-Fb-Change = WS-Fb-Value - WS-Fb-Prev-Value.              
040900     if       WS-Fb-Change < zero                                         
041000              go to aa026-exit.                                           
041100     move     WS-Fb-Keyword   to  Prd-Keyword-Used.                       
041200     perform  aa024-keyword-to-field-name.                                
041300     move     WS-Fb-Value      to  Prd-Curr-Value.                        
041400     move     WS-Fb-Prev-Value to  Prd-Prev-Value.                        
041500     move     WS-Fb-Change      to  Prd-Counter-Change.                   
041600     set      WS-Fb-Was-Applied  to  true.                                
041700 aa026-exit.  exit.                                                       
041800*                                                                         
041900 aa028-lookup-running-hours.                                              
042000*---------- Merge-advance cross-reference into R5, both files             
042100*           sorted Entity/Date ascending (B12).                           
042200     move     Ctr-Entity of WS-Held-Rec                                   
042300              to  WS-Shr-Key-Entity.                                      
042400     move     Ctr-Counter-Date of WS-Held-Rec                             
042500              to  WS-Shr-Key-Date.                                        
042600     perform  aa029-advance-shr                                           
042700         until WS-Shr-At-Eof                                              
042800         or    Shr-Entity not < WS-Shr-Key-Entity                         
042900         or   (Shr-Entity = WS-Shr-Key-Entity                             
043000               and Shr-State-Date                                         
043100                   not < WS-Shr-Key-Date).                                
043200     if       not WS-Shr-At-Eof                                           
043300              and Shr-Entity                                              
043400                  = WS-Shr-Key-Entity                                     
043500              and Shr-State-Date                                          
043600                  = WS-Shr-Key-Date                                       
043700              move  Shr-Running-Hrs                                       
043800                    to  Prd-Running-Hrs.                                  
043900*                                                                         
044000 aa029-advance-shr.                                                       
044100     read     FE040-Shr-File  at end                                      
044200              set  WS-Shr-At-Eof  to  true.                               
044300*                                                                         
044400 aa090-finish.                                                            
044500*---------- REPORTS - log the step totals.                                
044600     move     WS-Recs-In      to  FE-Log-In.                              
044700     move     WS-Recs-Out     to  FE-Log-Out.                             
044800     move     zero            to  FE-Log-Dropped.                         
044900     move     "FE040 WAFER PRODUCTION CALC"  to  FE-Log-Step.             
045000     write    FE040-Log-Record from FE-Log-Summary-Line.                  
045100     move     "FE040 ROWS WITH WAFERS"  to  FE-Log-Step.                  
045200     move     WS-Recs-Wafers  to  FE-Log-In.                              
045300     move     zero            to  FE-Log-Out FE-Log-Dropped.              
045400     write    FE040-Log-Record from FE-Log-Summary-Line.                  
045500     move     "FE040 REPLACEMENTS DETECTED"  to  FE-Log-Step.             
045600     move     WS-Recs-Replaced  to  FE-Log-In.                            
045700     write    FE040-Log-Record from FE-Log-Summary-Line.                  
045800     close    FE040-Log-File.                                             
045900*                                                                         
046000 zz070-exit.                                                              
046100     exit     program.                                                    
