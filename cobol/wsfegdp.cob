000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Gold Daily-Production Fact  *                    
000400*     Production (R6) left-joined with State-Hours   *                    
000500*     (R5) on Entity / Date                          *                    
000600*                                                   *                     
000700*****************************************************                     
000800*  File size 122 bytes.                                                   
000900*                                                                         
001000* 08/01/26 vbc - Created.                                                 
001100* 11/01/26 vbc - Added the Replaced/Bagged 88-levels - FE060              
001200*                was testing the raw flag bytes directly.                 
001300*                                                                         
001400 01  FE-Gold-Daily-Prod-Record.                                           
001500     03  Gdp-Entity           pic x(12).                                  
001600     03  Gdp-Fab              pic x(06).                                  
001700     03  Gdp-Fab-Entity       pic x(19).                                  
001800     03  Gdp-Production-Date  pic 9(08).                                  
001900     03  Gdp-Wafers-Produced  pic s9(09) comp.                            
002000     03  Gdp-Wafers-Per-Hr    pic s9(05)v99 comp-3.                       
002100     03  Gdp-Part-Replaced    pic x(01).                                  
002200         88  Gdp-Replaced         value "Y".                              
002300         88  Gdp-Not-Replaced     value "N".                              
002400     03  Gdp-Counter-Used     pic x(14).                                  
002500     03  Gdp-Keyword-Used     pic x(08).                                  
002600     03  Gdp-Running-Hrs      pic s9(03)v99 comp-3.                       
002700     03  Gdp-Idle-Hrs         pic s9(03)v99 comp-3.                       
002800     03  Gdp-Down-Hrs         pic s9(03)v99 comp-3.                       
002900     03  Gdp-Bagged-Hrs       pic s9(03)v99 comp-3.                       
003000     03  Gdp-Total-Hrs        pic s9(04)v99 comp-3.                       
003100     03  Gdp-Is-Bagged        pic x(01).                                  
003200         88  Gdp-Bagged           value "Y".                              
003300         88  Gdp-Not-Bagged       value "N".                              
003400     03  filler               pic x(08).                                  
003500*                                                                         
