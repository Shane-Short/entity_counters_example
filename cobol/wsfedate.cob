000100*****************************************************                     
000200*                                                   *                     
000300*   Shared Date Work Area - UK / USA / Intl forms   *                     
000400*        and CCYYMMDD split for arithmetic          *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  Used by FES04, FES05 and every FE program that                         
000800*  parses or displays a date.                                             
000900*                                                                         
001000* 12/11/25 vbc - Created, lifted out of the screen                        
001100*                date blocks used across py000/                           
001200*                pyrgstr/vacprint so FE programs                          
001300*                share one copy instead of three.                         
001400* 03/01/26 vbc - Added FE-CCYYMMDD-Work split group                       
001500*                for FES04 day arithmetic (B4).                           
001600*                                                                         
001700 01  FE-Date-Work.                                                        
001800     03  FE-Swap           pic 9(02).                                     
001900     03  FE-Conv-Date      pic x(10).                                     
002000     03  FE-Date           pic x(10)  value "99/99/9999".                 
002100     03  FE-UK redefines FE-Date.                                         
002200         05  FE-UK-Days    pic 9(02).                                     
002300         05  filler        pic x(01).                                     
002400         05  FE-UK-Month   pic 9(02).                                     
002500         05  filler        pic x(01).                                     
002600         05  FE-UK-Year    pic 9(04).                                     
002700     03  FE-USA redefines FE-Date.                                        
002800         05  FE-USA-Month  pic 9(02).                                     
002900         05  filler        pic x(01).                                     
003000         05  FE-USA-Days   pic 9(02).                                     
003100         05  filler        pic x(01).                                     
003200         05  filler        pic 9(04).                                     
003300     03  FE-Intl redefines FE-Date.                                       
003400         05  FE-Intl-Year  pic 9(04).                                     
003500         05  filler        pic x(01).                                     
003600         05  FE-Intl-Month pic 9(02).                                     
003700         05  filler        pic x(01).                                     
003800         05  FE-Intl-Days  pic 9(02).                                     
003900     03  filler            pic x(01).                                     
004000*                                                                         
004100 01  FE-CCYYMMDD-Work.                                                    
004200     03  FE-Work-CCYYMMDD  pic 9(08).                                     
004300     03  FE-Work-Date redefines FE-Work-CCYYMMDD.                         
004400         05  FE-Work-CCYY  pic 9(04).                                     
004500         05  FE-Work-MM    pic 9(02).                                     
004600         05  FE-Work-DD    pic 9(02).                                     
004700     03  filler            pic x(01).                                     
004800*                                                                         
