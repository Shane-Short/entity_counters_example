000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Silver State-Hours File     *                    
000400*     One row per Entity / State-Date                *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  File size 68 bytes.                                                    
000800*                                                                         
000900* 05/01/26 vbc - Created.                                                 
001000*                                                                         
001100 01  FE-State-Hours-Record.                                               
001200     03  Shr-Entity         pic x(12).                                    
001300     03  Shr-Fab            pic x(06).                                    
001400     03  Shr-Fab-Entity     pic x(19).                                    
001500     03  Shr-State-Date     pic 9(08).                                    
001600     03  Shr-Running-Hrs    pic s9(03)v99 comp-3.                         
001700     03  Shr-Idle-Hrs       pic s9(03)v99 comp-3.                         
001800     03  Shr-Down-Hrs       pic s9(03)v99 comp-3.                         
001900     03  Shr-Bagged-Hrs     pic s9(03)v99 comp-3.                         
002000     03  Shr-Total-Hrs      pic s9(04)v99 comp-3.                         
002100     03  Shr-Is-Bagged      pic x(01).                                    
002200         88  Shr-Bagged         value "Y".                                
002300         88  Shr-Not-Bagged     value "N".                                
002400     03  filler             pic x(10).                                    
002500*                                                                         
