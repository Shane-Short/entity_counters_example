000100*****************************************************************         
000200*                                                                *        
000300*        Gold Layer Aggregations  -  Production & State         *         
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe060.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           18/06/94.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1994-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Builds the four Gold-layer reporting             
001700*                        facts off the Silver production and              
001800*                        state-hours files - daily and weekly             
001900*                        production, daily and weekly state-              
002000*                        hours.  Step 6 of the overnight chain            
002100*                        (U7).                                            
002200*                                                                         
002300*    called modules.     FES05.                                           
002400*                                                                         
002500* Change Log.                                                     ........
002600* ===========                                                     ........
002700* 18/06/94 vbc - Created.  Daily facts only - weekly roll-ups     WO-0201 
002800*                came out of the Thursday ops meeting as a        WO-0201 
002900*                follow-on request.                               WO-0201 
003000* 02/08/94 vbc - Added the weekly production and weekly state-    WO-0214 
003100*                hours facts, both control breaks on the ISO      WO-0214 
003200*                year/week from FES05.                            WO-0214 
003300* 11/11/98 vbc - Y2K: week derivation already goes through        Y2K-014 
003400*                FES05's windowed century logic - no change       Y2K-014 
003500*                needed here.                                     Y2K-014 
003600* 14/03/05 vbc - Avg-Wafers-Per-Hr was truncating instead of      WO-0488 
003700*                rounding; Fab 12 flagged a one-cent-per-wafer    WO-0488 
003800*                drift against the spreadsheet version.           WO-0488 
003900* 09/01/26 vbc - Reworked onto the shared FE copybook set.        WO-0901 
004000*                                                                         
004100 environment              division.                                       
004200*================================                                         
004300 configuration            section.                                        
004400 source-computer.         fab-systems.                                    
004500 object-computer.         fab-systems.                                    
004600 special-names.                                                           
004700     c01 is top-of-form.                                                  
004800*                                                                         
004900 input-output             section.                                        
005000 file-control.                                                            
005100     select   FE060-R6-File    assign to "FE040OUT"                       
005200              organization  is sequential                                 
005300              file status   is WS-R6-Status.                              
005400     select   FE060-R5-File    assign to "FE030OUT"                       
005500              organization  is sequential                                 
005600              file status   is WS-R5-Status.                              
005700     select   FE060-R8-File    assign to "FE060GDP"                       
005800              organization  is sequential                                 
005900              file status   is WS-R8-Status.                              
006000     select   FE060-R9-File    assign to "FE060GWP"                       
006100              organization  is sequential                                 
006200              file status   is WS-R9-Status.                              
006300     select   FE060-R10-File   assign to "FE060GDS"                       
006400              organization  is sequential                                 
006500              file status   is WS-R10-Status.                             
006600     select   FE060-R11-File   assign to "FE060GWS"                       
006700              organization  is sequential                                 
006800              file status   is WS-R11-Status.                             
006900     select   FE060-Log-File   assign to "FERUNLOG"                       
007000              organization  is line sequential                            
007100              file status   is WS-Log-Status.                             
007200*                                                                         
007300 data                     division.                                       
007400*================================                                         
007500 file                     section.                                        
007600*                                                                         
007700 fd  FE060-R6-File.                                                       
007800     copy  "wsfeprd.cob".                                                 
007900*                                                                         
008000 fd  FE060-R5-File.                                                       
008100     copy  "wsfeshr.cob".                                                 
008200*                                                                         
008300 fd  FE060-R8-File.                                                       
008400     copy  "wsfegdp.cob".                                                 
008500*                                                                         
008600 fd  FE060-R9-File.                                                       
008700     copy  "wsfegwp.cob".                                                 
008800*                                                                         
008900 fd  FE060-R10-File.                                                      
009000     copy  "wsfegds.cob".                                                 
009100*                                                                         
009200 fd  FE060-R11-File.                                                      
009300     copy  "wsfegws.cob".                                                 
009400*                                                                         
009500 fd  FE060-Log-File.                                                      
009600 01  FE060-Log-Record        pic x(80).                                   
009700*                                                                         
009800 working-storage          section.                                        
009900*--------------------------------                                         
010000 copy  "wsferpt.cob".                                                     
010100*                                                                         
010200 01  ws-fe060-data.                                                       
010300     03  WS-R6-Status       pic x(02).                                    
010400     03  WS-R5-Status       pic x(02).                                    
010500     03  WS-R8-Status       pic x(02).                                    
010600     03  WS-R9-Status       pic x(02).                                    
010700     03  WS-R10-Status      pic x(02).                                    
010800     03  WS-R11-Status      pic x(02).                                    
010900     03  WS-Log-Status      pic x(02).                                    
011000     03  WS-R6-Eof          pic x(01).                                    
011100         88  WS-R6-At-Eof       value "Y".                                
011200         88  WS-R6-Not-Eof      value "N".                                
011300     03  WS-R5-Eof          pic x(01).                                    
011400         88  WS-R5-At-Eof       value "Y".                                
011500         88  WS-R5-Not-Eof      value "N".                                
011600     03  WS-R8-Eof          pic x(01).                                    
011700         88  WS-R8-At-Eof       value "Y".                                
011800         88  WS-R8-Not-Eof      value "N".                                
011900     03  WS-R10-Eof         pic x(01).                                    
012000         88  WS-R10-At-Eof      value "Y".                                
012100         88  WS-R10-Not-Eof     value "N".                                
012200     03  WS-Grp-Held        pic x(01).                                    
012300         88  WS-Grp-Is-Held     value "Y".                                
012400         88  WS-Grp-Not-Held    value "N".                                
012500     03  WS-Recs-R8         binary-long unsigned.                         
012600     03  WS-Recs-R9         binary-long unsigned.                         
012700     03  WS-Recs-R10        binary-long unsigned.                         
012800     03  WS-Recs-R11        binary-long unsigned.                         
012900     03  WS-Recs-Bagged-Dy  binary-long unsigned.                         
013000     03  WS-Recs-Bagged-Wk  binary-long unsigned.                         
013100*                                                                         
013200*    aa010 - merge-advance keys (R6 drives, R5 is looked up).             
013300 01  ws-fe060-r6-key.                                                     
013400     03  WS-R6-Key-Group.                                                 
013500         05  WS-R6-Key-Entity     pic x(12).                              
013600         05  WS-R6-Key-Date       pic 9(08).                              
013700     03  WS-R6-Key-Flat  redefines  WS-R6-Key-Group  pic x(20).           
013800*                                                                         
013900 01  ws-fe060-r5-key.                                                     
014000     03  WS-R5-Key-Group.                                                 
014100         05  WS-R5-Key-Entity     pic x(12).                              
014200         05  WS-R5-Key-Date       pic 9(08).                              
014300     03  WS-R5-Key-Flat  redefines  WS-R5-Key-Group  pic x(20).           
014400*                                                                         
014500*    aa020/aa040 - weekly control-break group key (shared).               
014600 01  ws-fe060-grp-key.                                                    
014700     03  WS-Grp-Key-Group.                                                
014800         05  WS-Grp-Entity        pic x(12).                              
014900         05  WS-Grp-Yearww        pic x(08).                              
015000     03  WS-Grp-Key-Flat  redefines  WS-Grp-Key-Group  pic x(20).         
015100     03  WS-Held-Key-Flat     pic x(20).                                  
015200*                                                                         
015300 01  ws-fe060-wk-accum.                                                   
015400     03  WS-Wk-Fab             pic x(06).                                 
015500     03  WS-Wk-Fab-Entity      pic x(19).                                 
015600     03  WS-Wk-Tot-Wafers      pic s9(09) comp.                           
015700     03  WS-Wk-Tot-Running     pic s9(05)v99 comp-3.                      
015800     03  WS-Wk-Tot-Idle        pic s9(05)v99 comp-3.                      
015900     03  WS-Wk-Tot-Down        pic s9(05)v99 comp-3.                      
016000     03  WS-Wk-Tot-Bagged      pic s9(05)v99 comp-3.                      
016100     03  WS-Wk-Tot-Total       pic s9(05)v99 comp-3.                      
016200     03  WS-Wk-Replace-Cnt     pic 9(03) comp.                            
016300     03  WS-Wk-Week-Start      pic 9(08).                                 
016400     03  WS-Wk-Week-End        pic 9(08).                                 
016500     03  WS-Wk-Days-With-Data  pic 9(02) comp.                            
016600     03  WS-Wk-Any-Bagged      pic x(01).                                 
016700         88  WS-Wk-Has-Bagged-Day  value "Y".                             
016800         88  WS-Wk-No-Bagged-Day   value "N".                             
016900*                                                                         
017000 01  ws-fe060-pct-work.                                                   
017100     03  WS-Pct-Running        pic s9(03)v99 comp-3.                      
017200     03  WS-Pct-Idle           pic s9(03)v99 comp-3.                      
017300     03  WS-Pct-Down           pic s9(03)v99 comp-3.                      
017400*                                                                         
017500 01  ws-fe060-05-parms.                                                   
017600     03  fe05-in-date          pic 9(08).                                 
017700     03  fe05-yearww           pic x(08).                                 
017800     03  fe05-return-code      pic 9(02).                                 
017900         88  fe05-ok               value 0.                               
018000*                                                                         
018100 linkage                  section.                                        
018200*--------------------------------                                         
018300 copy  "wsfectl.cob".                                                     
018400*                                                                         
018500 procedure division using FE-Control.                                     
018600*====================================                                     
018700*                                                                         
018800 aa000-main.                                                              
018900*---------- Entry point - drives the four Gold facts in turn.             
019000     perform  aa005-initialise.                                           
019100     perform  bb000-build-daily-prod.                                     
019200     perform  cc000-build-weekly-prod.                                    
019300     perform  dd000-build-daily-state.                                    
019400     perform  ee000-build-weekly-state.                                   
019500     perform  aa090-finish.                                               
019600     goback.                                                              
019700*                                                                         
019800 aa005-initialise.                                                        
019900     move     zero      to  WS-Recs-R8 WS-Recs-R9 WS-Recs-R10             
020000                             WS-Recs-R11.                                 
020100     move     zero      to  WS-Recs-Bagged-Dy WS-Recs-Bagged-Wk.          
020200     move     "FE060 GOLD AGGREGATIONS"  to  FE-Step-Name.                
020300     open     extend     FE060-Log-File.                                  
020400     move     "FE060 - Gold aggregation run starting"                     
020500              to  FE-Log-Banner-Text.                                     
020600     write    FE060-Log-Record from FE-Log-Banner-Line.                   
020700*                                                                         
020800*-----------------------------------------------------------------        
020900*    SECTION 1 - U6 step 1 - R8 Gold daily production fact.               
021000*    R6 is already sorted Entity/Counter-Date (FE040's own                
021100*    control break), R5 is already sorted Entity/State-Date               
021200*    (FE030's own control break) - so a forward-only merge-               
021300*    advance into R5 does the left-join without a re-sort.                
021400*-----------------------------------------------------------------        
021500 bb000-build-daily-prod.                                                  
021600     open     input   FE060-R6-File.                                      
021700     open     input   FE060-R5-File.                                      
021800     open     output  FE060-R8-File.                                      
021900     if       WS-R6-Status not = "00" or WS-R5-Status not = "00"          
022000              or WS-R8-Status not = "00"                                  
022100              display "FE060 - OPEN FAILED (DAILY PROD) "                 
022200                       WS-R6-Status WS-R5-Status WS-R8-Status             
022300              move 90 to FE-Return-Code                                   
022400              go to bb000-exit.                                           
022500     set      WS-R6-Not-Eof  to  true.                                    
022600     set      WS-R5-Not-Eof  to  true.                                    
022700     read     FE060-R6-File  at end                                       
022800              set  WS-R6-At-Eof  to  true.                                
022900     read     FE060-R5-File  at end                                       
023000              set  WS-R5-At-Eof  to  true.                                
023100     if       WS-R5-Not-Eof                                               
023200              move  Shr-Entity      to  WS-R5-Key-Entity                  
023300              move  Shr-State-Date  to  WS-R5-Key-Date.                   
023400     perform  bb010-handle-one-r6                                         
023500         until WS-R6-At-Eof.                                              
023600     close    FE060-R6-File  FE060-R5-File  FE060-R8-File.                
023700 bb000-exit.  exit.                                                       
023800*                                                                         
023900 bb010-handle-one-r6.                                                     
024000     move     Prd-Entity        to  WS-R6-Key-Entity.                     
024100     move     Prd-Counter-Date  to  WS-R6-Key-Date.                       
024200     perform  bb020-advance-r5.                                           
024300     move     spaces            to  FE-Gold-Daily-Prod-Record.            
024400     move     Prd-Entity           to  Gdp-Entity.                        
024500     move     Prd-Counter-Date     to  Gdp-Production-Date.               
024600     move     Prd-Wafers-Produced  to  Gdp-Wafers-Produced.               
024700     move     Prd-Wafers-Per-Hr    to  Gdp-Wafers-Per-Hr.                 
024800     move     Prd-Part-Replaced    to  Gdp-Part-Replaced.                 
024900     move     Prd-Counter-Used     to  Gdp-Counter-Used.                  
025000     move     Prd-Keyword-Used     to  Gdp-Keyword-Used.                  
025100     move     zero                 to  Gdp-Running-Hrs                    
025200                                         Gdp-Idle-Hrs                     
025300                                         Gdp-Down-Hrs.                    
025400     move     zero                 to  Gdp-Bagged-Hrs                     
025500                                         Gdp-Total-Hrs.                   
025600     set      Gdp-Not-Bagged       to  true.                              
025700     if       WS-R5-Key-Flat = WS-R6-Key-Flat                             
025800              move  Shr-Fab          to  Gdp-Fab                          
025900              move  Shr-Fab-Entity   to  Gdp-Fab-Entity                   
026000              move  Shr-Running-Hrs  to  Gdp-Running-Hrs                  
026100              move  Shr-Idle-Hrs     to  Gdp-Idle-Hrs                     
026200              move  Shr-Down-Hrs     to  Gdp-Down-Hrs                     
026300              move  Shr-Bagged-Hrs   to  Gdp-Bagged-Hrs                   
026400              move  Shr-Total-Hrs    to  Gdp-Total-Hrs                    
026500              move  Shr-Is-Bagged    to  Gdp-Is-Bagged                    
026600     else                                                                 
026700              move  spaces           to  Gdp-Fab Gdp-Fab-Entity.          
026800     write    FE-Gold-Daily-Prod-Record.                                  
026900     add      1  to  WS-Recs-R8.                                          
027000     if       Gdp-Bagged                                                  
027100              add  1  to  WS-Recs-Bagged-Dy.                              
027200     read     FE060-R6-File  at end                                       
027300              set  WS-R6-At-Eof  to  true.                                
027400*                                                                         
027500 bb020-advance-r5.                                                        
027600*---------- Forward-only cursor into R5 - never rewinds.                  
027700     perform  bb021-read-and-advance                                      
027800         until WS-R5-At-Eof                                               
027900            or WS-R5-Key-Flat not < WS-R6-Key-Flat.                       
028000*                                                                         
028100 bb021-read-and-advance.                                                  
028200     read     FE060-R5-File  at end                                       
028300              set  WS-R5-At-Eof  to  true.                                
028400     if       WS-R5-Not-Eof                                               
028500              move  Shr-Entity      to  WS-R5-Key-Entity                  
028600              move  Shr-State-Date  to  WS-R5-Key-Date.                   
028700*                                                                         
028800*-----------------------------------------------------------------        
028900*    SECTION 2 - U6 step 2 - R9 Gold weekly production fact.              
029000*    R8 was just written in Entity/Production-Date order; the             
029100*    ISO YEARWW derived from Production-Date never goes                   
029200*    backwards as the date advances within an entity, so the              
029300*    file is already in Entity/Yearww order - no re-sort.                 
029400*-----------------------------------------------------------------        
029500 cc000-build-weekly-prod.                                                 
029600     open     input   FE060-R8-File.                                      
029700     open     output  FE060-R9-File.                                      
029800     if       WS-R8-Status not = "00" or WS-R9-Status not = "00"          
029900              display "FE060 - OPEN FAILED (WEEKLY PROD) "                
030000                       WS-R8-Status WS-R9-Status                          
030100              move 90 to FE-Return-Code                                   
030200              go to cc000-exit.                                           
030300     set      WS-R8-Not-Eof   to  true.                                   
030400     set      WS-Grp-Not-Held to  true.                                   
030500     read     FE060-R8-File  at end                                       
030600              set  WS-R8-At-Eof  to  true.                                
030700     perform  cc010-handle-one-r8                                         
030800         until WS-R8-At-Eof.                                              
030900     if       WS-Grp-Is-Held                                              
031000              perform  cc030-emit-weekly-prod.                            
031100     close    FE060-R8-File  FE060-R9-File.                               
031200 cc000-exit.  exit.                                                       
031300*                                                                         
031400 cc010-handle-one-r8.                                                     
031500     move     Gdp-Production-Date  to  fe05-in-date.                      
031600     call     "fes05"  using  ws-fe060-05-parms.                          
031700     move     Gdp-Entity   to  WS-Grp-Entity.                             
031800     move     fe05-yearww  to  WS-Grp-Yearww.                             
031900     if       WS-Grp-Is-Held                                              
032000              and  WS-Grp-Key-Flat = WS-Held-Key-Flat                     
032100              continue                                                    
032200     else                                                                 
032300              if  WS-Grp-Is-Held                                          
032400                  perform  cc030-emit-weekly-prod                         
032500              end-if                                                      
032600              move  WS-Grp-Key-Flat  to  WS-Held-Key-Flat                 
032700              set   WS-Grp-Is-Held   to  true                             
032800              move  zero             to  WS-Wk-Tot-Wafers                 
032900                                          WS-Wk-Tot-Running               
033000              move  zero             to  WS-Wk-Tot-Idle                   
033100                                          WS-Wk-Tot-Down                  
033200              move  zero             to  WS-Wk-Tot-Bagged                 
033300                                          WS-Wk-Tot-Total                 
033400              move  zero             to  WS-Wk-Replace-Cnt                
033500                                          WS-Wk-Days-With-Data            
033600              move  Gdp-Fab          to  WS-Wk-Fab                        
033700              move  Gdp-Fab-Entity   to  WS-Wk-Fab-Entity                 
033800              move  Gdp-Production-Date                                   
033900                                     to  WS-Wk-Week-Start                 
034000     end-if.                                                              
034100     add      Gdp-Wafers-Produced  to  WS-Wk-Tot-Wafers.                  
034200     add      Gdp-Running-Hrs      to  WS-Wk-Tot-Running.                 
034300     add      Gdp-Idle-Hrs         to  WS-Wk-Tot-Idle.                    
034400     add      Gdp-Down-Hrs         to  WS-Wk-Tot-Down.                    
034500     add      Gdp-Bagged-Hrs       to  WS-Wk-Tot-Bagged.                  
034600     add      Gdp-Total-Hrs        to  WS-Wk-Tot-Total.                   
034700     if       Gdp-Replaced                                                
034800              add  1  to  WS-Wk-Replace-Cnt.                              
034900     add      1  to  WS-Wk-Days-With-Data.                                
035000     move     Gdp-Production-Date  to  WS-Wk-Week-End.                    
035100     read     FE060-R8-File  at end                                       
035200              set  WS-R8-At-Eof  to  true.                                
035300*                                                                         
035400 cc030-emit-weekly-prod.                                                  
035500     move     spaces             to  FE-Gold-Weekly-Prod-Record.          
035600     move     WS-Grp-Entity      to  Gwp-Entity.                          
035700     move     WS-Wk-Fab          to  Gwp-Fab.                             
035800     move     WS-Wk-Fab-Entity   to  Gwp-Fab-Entity.                      
035900     move     WS-Grp-Yearww      to  Gwp-Yearww.                          
036000     move     WS-Wk-Tot-Wafers   to  Gwp-Tot-Wafers.                      
036100     move     WS-Wk-Tot-Running  to  Gwp-Tot-Running-Hrs.                 
036200     move     WS-Wk-Tot-Idle     to  Gwp-Tot-Idle-Hrs.                    
036300     move     WS-Wk-Tot-Down     to  Gwp-Tot-Down-Hrs.                    
036400     move     WS-Wk-Tot-Bagged   to  Gwp-Tot-Bagged-Hrs.                  
036500     move     WS-Wk-Tot-Total    to  Gwp-Tot-Total-Hrs.                   
036600     move     WS-Wk-Replace-Cnt  to  Gwp-Replacements-Cnt.                
036700     move     WS-Wk-Week-Start   to  Gwp-Week-Start.                      
036800     move     WS-Wk-Week-End     to  Gwp-Week-End.                        
036900     move     WS-Wk-Days-With-Data  to  Gwp-Days-With-Data.               
037000     if       WS-Wk-Tot-Running > zero                                    
037100              compute  Gwp-Avg-Wafers-Per-Hr  rounded =                   
037200                       WS-Wk-Tot-Wafers / WS-Wk-Tot-Running               
037300     else                                                                 
037400              move  zero  to  Gwp-Avg-Wafers-Per-Hr.                      
037500     write    FE-Gold-Weekly-Prod-Record.                                 
037600     add      1  to  WS-Recs-R9.                                          
037700     set      WS-Grp-Not-Held  to  true.                                  
037800*                                                                         
037900*-----------------------------------------------------------------        
038000*    SECTION 3 - U6 step 3 - R10 Gold daily state-hours fact.             
038100*    Straight one-for-one transform of R5 - dedup already                 
038200*    satisfied because R5 carries one row per Entity/State-Date.          
038300*-----------------------------------------------------------------        
038400 dd000-build-daily-state.                                                 
038500     open     input   FE060-R5-File.                                      
038600     open     output  FE060-R10-File.                                     
038700     if       WS-R5-Status not = "00" or WS-R10-Status not = "00"         
038800              display "FE060 - OPEN FAILED (DAILY STATE) "                
038900                       WS-R5-Status WS-R10-Status                         
039000              move 90 to FE-Return-Code                                   
039100              go to dd000-exit.                                           
039200     set      WS-R5-Not-Eof  to  true.                                    
039300     read     FE060-R5-File  at end                                       
039400              set  WS-R5-At-Eof  to  true.                                
039500     perform  dd010-handle-one-r5                                         
039600         until WS-R5-At-Eof.                                              
039700     close    FE060-R5-File  FE060-R10-File.                              
039800 dd000-exit.  exit.                                                       
039900*                                                                         
040000 dd010-handle-one-r5.                                                     
040100     perform  dd020-compute-pcts.                                         
040200     move     spaces               to  FE-Gold-Daily-State-Record.        
040300     move     Shr-Entity           to  Gds-Entity.                        
040400     move     Shr-Fab              to  Gds-Fab.                           
040500     move     Shr-Fab-Entity       to  Gds-Fab-Entity.                    
040600     move     Shr-State-Date       to  Gds-State-Date.                    
040700     move     Shr-Running-Hrs      to  Gds-Running-Hrs.                   
040800     move     Shr-Idle-Hrs         to  Gds-Idle-Hrs.                      
040900     move     Shr-Down-Hrs         to  Gds-Down-Hrs.                      
041000     move     Shr-Bagged-Hrs       to  Gds-Bagged-Hrs.                    
041100     move     Shr-Total-Hrs        to  Gds-Total-Hrs.                     
041200     move     Shr-Is-Bagged        to  Gds-Is-Bagged.                     
041300     move     WS-Pct-Running       to  Gds-Running-Pct.                   
041400     move     WS-Pct-Idle          to  Gds-Idle-Pct.                      
041500     move     WS-Pct-Down          to  Gds-Down-Pct.                      
041600     write    FE-Gold-Daily-State-Record.                                 
041700     add      1  to  WS-Recs-R10.                                         
041800     read     FE060-R5-File  at end                                       
041900              set  WS-R5-At-Eof  to  true.                                
042000*                                                                         
042100 dd020-compute-pcts.                                                      
042200*---------- B14 - hours-mix percentages, zero when no hours.              
042300     if       Shr-Total-Hrs > zero                                        
042400              compute  WS-Pct-Running  rounded =                          
042500                       Shr-Running-Hrs / Shr-Total-Hrs * 100              
042600              compute  WS-Pct-Idle     rounded =                          
042700                       Shr-Idle-Hrs / Shr-Total-Hrs * 100                 
042800              compute  WS-Pct-Down     rounded =                          
042900                       Shr-Down-Hrs / Shr-Total-Hrs * 100                 
043000     else                                                                 
043100              move  zero  to  WS-Pct-Running WS-Pct-Idle                  
043200                               WS-Pct-Down.                               
043300*                                                                         
043400*-----------------------------------------------------------------        
043500*    SECTION 4 - U6 step 4 - R11 Gold weekly state-hours fact.            
043600*    R10 inherits R5's Entity/State-Date order, so (per the               
043700*    same reasoning as Section 2) it is already in Entity/                
043800*    Yearww order - no re-sort.                                           
043900*-----------------------------------------------------------------        
044000 ee000-build-weekly-state.                                                
044100     open     input   FE060-R10-File.                                     
044200     open     output  FE060-R11-File.                                     
044300     if       WS-R10-Status not = "00" or WS-R11-Status not = "00"        
044400              display "FE060 - OPEN FAILED (WEEKLY STATE) "               
044500                       WS-R10-Status WS-R11-Status                        
044600              move 90 to FE-Return-Code                                   
044700              go to ee000-exit.                                           
044800     set      WS-R10-Not-Eof  to  true.                                   
044900     set      WS-Grp-Not-Held to  true.                                   
045000     read     FE060-R10-File  at end                                      
045100              set  WS-R10-At-Eof  to  true.                               
045200     perform  ee010-handle-one-r10                                        
045300         until WS-R10-At-Eof.                                             
045400     if       WS-Grp-Is-Held                                              
045500              perform  ee030-emit-weekly-state.                           
045600     close    FE060-R10-File  FE060-R11-File.                             
045700 ee000-exit.  exit.                                                       
045800*                                                                         
045900 ee010-handle-one-r10.                                                    
046000     move     Gds-State-Date  to  fe05-in-date.                           
046100     call     "fes05"  using  ws-fe060-05-parms.                          
046200     move     Gds-Entity   to  WS-Grp-Entity.                             
046300     move     fe05-yearww  to  WS-Grp-Yearww.                             
046400     if       WS-Grp-Is-Held                                              
046500              and  WS-Grp-Key-Flat = WS-Held-Key-Flat                     
046600              continue                                                    
046700     else                                                                 
046800              if  WS-Grp-Is-Held                                          
046900                  perform  ee030-emit-weekly-state                        
047000              end-if                                                      
047100              move  WS-Grp-Key-Flat  to  WS-Held-Key-Flat                 
047200              set   WS-Grp-Is-Held   to  true                             
047300              move  zero             to  WS-Wk-Tot-Running                
047400                                          WS-Wk-Tot-Idle                  
047500              move  zero             to  WS-Wk-Tot-Down                   
047600                                          WS-Wk-Tot-Bagged                
047700              move  zero             to  WS-Wk-Tot-Total                  
047800                                          WS-Wk-Days-With-Data            
047900              set   WS-Wk-No-Bagged-Day  to  true                         
048000              move  Gds-Fab          to  WS-Wk-Fab                        
048100              move  Gds-Fab-Entity   to  WS-Wk-Fab-Entity                 
048200              move  Gds-State-Date   to  WS-Wk-Week-Start                 
048300     end-if.                                                              
048400     add      Gds-Running-Hrs  to  WS-Wk-Tot-Running.                     
048500     add      Gds-Idle-Hrs     to  WS-Wk-Tot-Idle.                        
048600     add      Gds-Down-Hrs     to  WS-Wk-Tot-Down.                        
048700     add      Gds-Bagged-Hrs   to  WS-Wk-Tot-Bagged.                      
048800     add      Gds-Total-Hrs    to  WS-Wk-Tot-Total.                       
048900     if       Gds-Bagged                                                  
049000              set  WS-Wk-Has-Bagged-Day  to  true.                        
049100     add      1  to  WS-Wk-Days-With-Data.                                
049200     move     Gds-State-Date  to  WS-Wk-Week-End.                         
049300     read     FE060-R10-File  at end                                      
049400              set  WS-R10-At-Eof  to  true.                               
049500*                                                                         
049600 ee030-emit-weekly-state.                                                 
049700     move     spaces              to  FE-Gold-Weekly-State-Record.        
049800     move     WS-Grp-Entity       to  Gws-Entity.                         
049900     move     WS-Wk-Fab           to  Gws-Fab.                            
050000     move     WS-Wk-Fab-Entity    to  Gws-Fab-Entity.                     
050100     move     WS-Grp-Yearww       to  Gws-Yearww.                         
050200     move     WS-Wk-Tot-Running   to  Gws-Tot-Running-Hrs.                
050300     move     WS-Wk-Tot-Idle      to  Gws-Tot-Idle-Hrs.                   
050400     move     WS-Wk-Tot-Down      to  Gws-Tot-Down-Hrs.                   
050500     move     WS-Wk-Tot-Bagged    to  Gws-Tot-Bagged-Hrs.                 
050600     move     WS-Wk-Tot-Total     to  Gws-Tot-Total-Hrs.                  
050700     move     WS-Wk-Any-Bagged    to  Gws-Was-Bagged-Any.                 
050800     move     WS-Wk-Week-Start    to  Gws-Week-Start.                     
050900     move     WS-Wk-Week-End      to  Gws-Week-End.                       
051000     move     WS-Wk-Days-With-Data  to  Gws-Days-With-Data.               
051100     if       WS-Wk-Tot-Total > zero                                      
051200              compute  Gws-Running-Pct  rounded =                         
051300                       WS-Wk-Tot-Running / WS-Wk-Tot-Total * 100          
051400              compute  Gws-Idle-Pct     rounded =                         
051500                       WS-Wk-Tot-Idle / WS-Wk-Tot-Total * 100             
051600              compute  Gws-Down-Pct     rounded =                         
051700                       WS-Wk-Tot-Down / WS-Wk-Tot-Total * 100             
051800     else                                                                 
051900              move  zero  to  Gws-Running-Pct Gws-Idle-Pct                
052000                               Gws-Down-Pct.                              
052100     write    FE-Gold-Weekly-State-Record.                                
052200     add      1  to  WS-Recs-R11.                                         
052300     if       WS-Wk-Has-Bagged-Day                                        
052400              add  1  to  WS-Recs-Bagged-Wk.                              
052500     set      WS-Grp-Not-Held  to  true.                                  
052600*                                                                         
052700 aa090-finish.                                                            
052800*---------- REPORTS - log the step totals.                                
052900     move     WS-Recs-R8   to  FE-Log-In.                                 
053000     move     WS-Recs-R8   to  FE-Log-Out.                                
053100     move     zero         to  FE-Log-Dropped.                            
053200     move     "FE060 GOLD DAILY PROD ROWS"  to  FE-Log-Step.              
053300     write    FE060-Log-Record from FE-Log-Summary-Line.                  
053400     move     WS-Recs-R9   to  FE-Log-In.                                 
053500     move     WS-Recs-R9   to  FE-Log-Out.                                
053600     move     "FE060 GOLD WEEKLY PROD ROWS"  to  FE-Log-Step.             
053700     write    FE060-Log-Record from FE-Log-Summary-Line.                  
053800     move     WS-Recs-R10  to  FE-Log-In.                                 
053900     move     WS-Recs-R10  to  FE-Log-Out.                                
054000     move     "FE060 GOLD DAILY STATE ROWS"  to  FE-Log-Step.             
054100     write    FE060-Log-Record from FE-Log-Summary-Line.                  
054200     move     WS-Recs-R11  to  FE-Log-In.                                 
054300     move     WS-Recs-R11  to  FE-Log-Out.                                
054400     move     "FE060 GOLD WEEKLY STATE ROWS"  to  FE-Log-Step.            
054500     write    FE060-Log-Record from FE-Log-Summary-Line.                  
054600     move     WS-Recs-Bagged-Dy  to  FE-Log-In.                           
054700     move     WS-Recs-Bagged-Dy  to  FE-Log-Out.                          
054800     move     "FE060 BAGGED DAYS (R8)"  to  FE-Log-Step.                  
054900     write    FE060-Log-Record from FE-Log-Summary-Line.                  
055000     move     WS-Recs-Bagged-Wk  to  FE-Log-In.                           
055100     move     WS-Recs-Bagged-Wk  to  FE-Log-Out.                          
055200     move     "FE060 BAGGED WEEKS (R11)"  to  FE-Log-Step.                
055300     write    FE060-Log-Record from FE-Log-Summary-Line.                  
055400     close    FE060-Log-File.                                             
055500*                                                                         
055600 zz070-exit.                                                              
055700     exit     program.                                                    
