000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Gold Weekly-Production Fact *                    
000400*     Control break on Entity + Yearww over the       *                   
000500*     daily production fact                          *                    
000600*                                                   *                     
000700*****************************************************                     
000800*  File size 97 bytes.                                                    
000900*                                                                         
001000* 09/01/26 vbc - Created.                                                 
001100*                                                                         
001200 01  FE-Gold-Weekly-Prod-Record.                                          
001300     03  Gwp-Entity            pic x(12).                                 
001400     03  Gwp-Fab               pic x(06).                                 
001500     03  Gwp-Fab-Entity        pic x(19).                                 
001600     03  Gwp-Yearww            pic x(08).                                 
001700     03  Gwp-Tot-Wafers        pic s9(09) comp.                           
001800     03  Gwp-Tot-Running-Hrs   pic s9(05)v99 comp-3.                      
001900     03  Gwp-Tot-Idle-Hrs      pic s9(05)v99 comp-3.                      
002000     03  Gwp-Tot-Down-Hrs      pic s9(05)v99 comp-3.                      
002100     03  Gwp-Tot-Bagged-Hrs    pic s9(05)v99 comp-3.                      
002200     03  Gwp-Tot-Total-Hrs     pic s9(05)v99 comp-3.                      
002300     03  Gwp-Replacements-Cnt  pic 9(03) comp.                            
002400     03  Gwp-Week-Start        pic 9(08).                                 
002500     03  Gwp-Week-End          pic 9(08).                                 
002600     03  Gwp-Days-With-Data    pic 9(02) comp.                            
002700     03  Gwp-Avg-Wafers-Per-Hr pic s9(05)v99 comp-3.                      
002800     03  filler                pic x(06).                                 
002900*                                                                         
