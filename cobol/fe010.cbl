000100*****************************************************************         
000200*                                                                *        
000300*        Entity-State Extract Loader  -  Bronze Layer            *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe010.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           03/05/89.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1989-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Loads the raw entity-state extract,              
001700*                        normalises Entity (B1), builds the               
001800*                        Fab-Entity key (B2), parses the State-           
001900*                        Date out of Day-Shift (B5) and writes            
002000*                        the Bronze entity-state file.  Step 1            
002100*                        of the overnight chain (U7).                     
002200*                                                                         
002300*    called modules.     FES09, FES04.                                    
002400*                                                                         
002500* Change Log.                                                     ........
002600* ===========                                                     ........
002700* 03/05/89 vbc - Created for the F32 start-up - first cut         WO-0009 
002800*                just copied the extract through unchanged.       WO-0009 
002900* 21/02/91 vbc - Added the Entity tidy-up and Fab-Entity key      WO-0098 
003000*                build once F40 came on stream with its own       WO-0098 
003100*                chamber-naming habits.                           WO-0098 
003200* 09/11/98 vbc - Y2K: Day-Shift date parse now resolves a two     Y2K-014 
003300*                digit year as 20YY, not 19YY.                    Y2K-014 
003400* 14/06/03 vbc - Dedup pass added - the Friday extract had        WO-0261 
003500*                started arriving with the Thursday rows          WO-0261 
003600*                repeated from a re-run upstream.                 WO-0261 
003700* 11/09/12 vbc - Load-WW and Load-TS now stamped on every row     WO-0477 
003800*                instead of just the header line.                 WO-0477 
003900* 03/01/26 vbc - Reworked onto the shared FE copybook set and     WO-0901 
004000*                moved the tidy-up/key-build logic out to         WO-0901 
004100*                FES09 so FE020 can share it.                     WO-0901 
004200*                                                                         
004300 environment              division.                                       
004400*================================                                         
004500 configuration            section.                                        
004600 source-computer.         fab-systems.                                    
004700 object-computer.         fab-systems.                                    
004800 special-names.                                                           
004900     c01 is top-of-form.                                                  
005000*                                                                         
005100 input-output             section.                                        
005200 file-control.                                                            
005300     select   FE010-In-File   assign to "FE010IN"                         
005400              organization  is line sequential                            
005500              file status   is WS-In-Status.                              
005600     select   FE010-Out-File  assign to "FE010OUT"                        
005700              organization  is sequential                                 
005800              file status   is WS-Out-Status.                             
005900     select   FE010-Sort-File assign to "FESORT1".                        
006000     select   FE010-Log-File  assign to "FERUNLOG"                        
006100              organization  is line sequential                            
006200              file status   is WS-Log-Status.                             
006300*                                                                         
006400 data                     division.                                       
006500*================================                                         
006600 file                     section.                                        
006700*                                                                         
006800 fd  FE010-In-File.                                                       
006900 01  FE010-In-Record.                                                     
007000     03  Ri-Fab             pic x(06).                                    
007100     03  Ri-Entity          pic x(12).                                    
007200     03  Ri-Day-Shift       pic x(11).                                    
007300     03  Ri-Entity-State    pic x(20).                                    
007400     03  Ri-Hours           pic s9(03)v99.                                
007500*                                                                         
007600 fd  FE010-Out-File.                                                      
007700     copy  "wsfeent.cob".                                                 
007800*                                                                         
007900 sd  FE010-Sort-File.                                                     
008000 01  FE010-Sort-Record.                                                   
008100     03  Srt-Fab-Entity     pic x(19).                                    
008200     03  Srt-Day-Shift      pic x(11).                                    
008300     03  Srt-State          pic x(20).                                    
008400     03  Srt-Seq            pic 9(08) comp.                               
008500     03  Srt-Bronze-Rec     pic x(138).                                   
008600     03  Srt-Quick-View  redefines  Srt-Bronze-Rec.                       
008700         05  Srtv-Fab       pic x(06).                                    
008800         05  Srtv-Entity    pic x(12).                                    
008900         05  filler         pic x(120).                                   
009000*                                                                         
009100 fd  FE010-Log-File.                                                      
009200 01  FE010-Log-Record       pic x(80).                                    
009300*                                                                         
009400 working-storage          section.                                        
009500*--------------------------------                                         
009600 copy  "wsferpt.cob".                                                     
009700 copy  "wsfedate.cob".                                                    
009800*                                                                         
009900 01  ws-fe010-data.                                                       
010000     03  WS-In-Status       pic x(02).                                    
010100     03  WS-Out-Status      pic x(02).                                    
010200     03  WS-Log-Status      pic x(02).                                    
010300     03  WS-In-Eof          pic x(01).                                    
010400         88  WS-In-At-Eof       value "Y".                                
010500         88  WS-In-Not-Eof      value "N".                                
010600     03  WS-Sort-Eof        pic x(01).                                    
010700         88  WS-Sort-At-Eof     value "Y".                                
010800         88  WS-Sort-Not-Eof    value "N".                                
010900     03  WS-Seq-Ctr         binary-long unsigned.                         
011000     03  WS-Seq-Bytes  redefines  WS-Seq-Ctr  pic x(04).                  
011100     03  WS-Recs-In         binary-long unsigned.                         
011200     03  WS-Recs-Invalid    binary-long unsigned.                         
011300     03  WS-Recs-Dup        binary-long unsigned.                         
011400     03  WS-Recs-Out        binary-long unsigned.                         
011500     03  WS-Grp-Held        pic x(01).                                    
011600         88  WS-Grp-Is-Held     value "Y".                                
011700         88  WS-Grp-Not-Held    value "N".                                
011800     03  filler             pic x(06).                                    
011900*                                                                         
012000 01  ws-fe010-grp-key.                                                    
012100     03  WS-Grp-Key-Group.                                                
012200         05  WS-Grp-Fab-Entity  pic x(19).                                
012300         05  WS-Grp-Day-Shift   pic x(11).                                
012400         05  WS-Grp-State       pic x(20).                                
012500     03  WS-Grp-Key-Flat  redefines  WS-Grp-Key-Group                     
012600                          pic x(50).                                      
012700     03  WS-Held-Key-Flat pic x(50).                                      
012800*                                                                         
012900 copy  "wsfeent.cob"  replacing FE-Entity-State-Record                    
013000                              by WS-Build-Rec.                            
013100*                                                                         
013200 copy  "wsfeent.cob"  replacing FE-Entity-State-Record                    
013300                              by WS-Held-Rec.                             
013400*                                                                         
013500 01  fe010-09-parms.                                                      
013600     03  fe010-09-request    pic x(01).                                   
013700     03  fe010-09-entity     pic x(12).                                   
013800     03  fe010-09-fab        pic x(06).                                   
013900     03  fe010-09-fab-entity pic x(19).                                   
014000     03  fe010-09-focus      pic s9(09) comp.                             
014100     03  fe010-09-apc        pic s9(09) comp.                             
014200     03  fe010-09-esc        pic s9(09) comp.                             
014300     03  fe010-09-pma        pic s9(09) comp.                             
014400     03  fe010-09-keyword    pic x(08).                                   
014500     03  fe010-09-value      pic s9(09) comp.                             
014600     03  fe010-09-found      pic x(01).                                   
014700     03  fe010-09-rc         pic 9(02).                                   
014800*                                                                         
014900 01  fe010-04-parms.                                                      
015000     03  fe010-04-request    pic x(01).                                   
015100     03  fe010-04-in-date    pic 9(08).                                   
015200     03  fe010-04-adj-days   pic s9(03).                                  
015300     03  fe010-04-out-date   pic 9(08).                                   
015400     03  fe010-04-proc-year  pic 9(04).                                   
015500     03  fe010-04-dayshift   pic x(30).                                   
015600     03  fe010-04-rc         pic 9(02).                                   
015700*                                                                         
015800 linkage                  section.                                        
015900*--------------------------------                                         
016000 copy  "wsfectl.cob".                                                     
016100*                                                                         
016200 procedure division using FE-Control.                                     
016300*====================================                                     
016400*                                                                         
016500 aa000-main.                                                              
016600*---------- Entry point - open, drive the sort, close.                    
016700     perform  aa005-initialise.                                           
016800     sort     FE010-Sort-File                                             
016900              ascending key Srt-Fab-Entity Srt-Day-Shift                  
017000                            Srt-State      Srt-Seq                        
017100              input procedure  aa015-sort-input  thru aa015-exit          
017200              output procedure aa025-sort-output thru aa025-exit.         
017300     perform  aa090-finish.                                               
017400     goback.                                                              
017500*                                                                         
017600 aa005-initialise.                                                        
017700     move     zero      to  WS-Recs-In WS-Recs-Invalid                    
017800                             WS-Recs-Dup WS-Recs-Out WS-Seq-Ctr.          
017900     move     "FE010 ENTITY-STATE LOAD"  to  FE-Step-Name.                
018000     open     extend     FE010-Log-File.                                  
018100     move     "FE010 - Entity-state load starting"                        
018200              to  FE-Log-Banner-Text.                                     
018300     write    FE010-Log-Record from FE-Log-Banner-Line.                   
018400*                                                                         
018500 aa015-sort-input.                                                        
018600*---------- Read the raw extract, build Bronze rows, release.             
018700     open     input  FE010-In-File.                                       
018800     if       WS-In-Status not = "00"                                     
018900              display "FE010 - IN OPEN FAILED " WS-In-Status              
019000              move 90 to FE-Return-Code                                   
019100              go to aa015-exit.                                           
019200     set      WS-In-Not-Eof  to  true.                                    
019300     read     FE010-In-File  at end                                       
019400              set  WS-In-At-Eof  to  true.                                
019500     perform  aa016-build-one-row                                         
019600         until WS-In-At-Eof.                                              
019700     close    FE010-In-File.                                              
019800 aa015-exit.  exit.                                                       
019900*                                                                         
020000 aa016-build-one-row.                                                     
020100     add      1  to  WS-Recs-In.                                          
020200     if       Ri-Fab = spaces or Ri-Entity = spaces                       
020300              or Ri-Entity-State = spaces                                 
020400              add  1  to  WS-Recs-Invalid                                 
020500     else                                                                 
020600              perform  aa017-load-one-row.                                
020700     read     FE010-In-File  at end                                       
020800              set  WS-In-At-Eof  to  true.                                
020900*                                                                         
021000 aa017-load-one-row.                                                      
021100*---------- B1/B2/B5 via FES09/FES04, then release to sort.               
021200     move     spaces        to  WS-Build-Rec.                             
021300     move     Ri-Fab        to  Ent-Fab         of WS-Build-Rec.          
021400     move     Ri-Entity     to  Ent-Entity      of WS-Build-Rec.          
021500     move     Ri-Day-Shift  to  Ent-Day-Shift   of WS-Build-Rec.          
021600     move     Ri-Entity-State to Ent-State      of WS-Build-Rec.          
021700     move     Ri-Hours      to  Ent-Hours       of WS-Build-Rec.          
021800     move     "N"           to  fe010-09-request.                         
021900     move     Ent-Entity of WS-Build-Rec  to  fe010-09-entity.            
022000     call     "fes09"  using  fe010-09-parms.                             
022100     move     fe010-09-entity  to  Ent-Entity of WS-Build-Rec.            
022200     move     "K"           to  fe010-09-request.                         
022300     move     Ri-Fab        to  fe010-09-fab.                             
022400     call     "fes09"  using  fe010-09-parms.                             
022500     move     fe010-09-fab-entity                                         
022600              to  Ent-Fab-Entity  of WS-Build-Rec.                        
022700     move     "ENTITY-STATES EXTRACT"                                     
022800              to  Ent-Source-File of WS-Build-Rec.                        
022900     move     FE-Run-WW     to  Ent-Load-WW     of WS-Build-Rec.          
023000     perform  aa018-stamp-load-ts.                                        
023100     move     "P"           to  fe010-04-request.                         
023200     move     Ri-Day-Shift  to  fe010-04-dayshift.                        
023300     call     "fes04"  using  fe010-04-parms.                             
023400     if       fe010-04-rc = zero                                          
023500              move  fe010-04-out-date                                     
023600                  to  Ent-State-Date of WS-Build-Rec                      
023700              set   Ent-Date-Parsed of WS-Build-Rec to true               
023800     else                                                                 
023900              move  zero  to  Ent-State-Date of WS-Build-Rec              
024000              set   Ent-Date-Not-Parsed of WS-Build-Rec to true.          
024100     add      1  to  WS-Seq-Ctr.                                          
024200     move     Ent-Fab-Entity of WS-Build-Rec  to  Srt-Fab-Entity.         
024300     move     Ent-Day-Shift  of WS-Build-Rec  to  Srt-Day-Shift.          
024400     move     Ent-State      of WS-Build-Rec  to  Srt-State.              
024500     move     WS-Seq-Ctr                       to  Srt-Seq.               
024600     move     WS-Build-Rec                     to  Srt-Bronze-Rec.        
024700     release  FE010-Sort-Record.                                          
024800*                                                                         
024900 aa018-stamp-load-ts.                                                     
025000*---------- Load-TS held as literal - no clock call in batch.             
025100     move     FE-Run-Date   to  FE-Work-CCYYMMDD.                         
025200     string   FE-Work-CCYY  delimited by size                             
025300              "-"           delimited by size                             
025400              FE-Work-MM    delimited by size                             
025500              "-"           delimited by size                             
025600              FE-Work-DD    delimited by size                             
025700              " "           delimited by size                             
025800              FE-Run-HH     delimited by size                             
025900              ":"           delimited by size                             
026000              FE-Run-MM     delimited by size                             
026100              ":"           delimited by size                             
026200              FE-Run-SS     delimited by size                             
026300              into  Ent-Load-TS of WS-Build-Rec.                          
026400*                                                                         
026500 aa025-sort-output.                                                       
026600*---------- Keep-last dedup on Fab-Entity/Day-Shift/State (B16).          
026700     open     output  FE010-Out-File.                                     
026800     if       WS-Out-Status not = "00"                                    
026900              display "FE010 - OUT OPEN FAILED " WS-Out-Status            
027000              move 90 to FE-Return-Code                                   
027100              go to aa025-exit.                                           
027200     set      WS-Sort-Not-Eof  to  true.                                  
027300     set      WS-Grp-Not-Held  to  true.                                  
027400     return   FE010-Sort-File  at end                                     
027500              set  WS-Sort-At-Eof  to  true.                              
027600     perform  aa026-break-one-row                                         
027700         until WS-Sort-At-Eof.                                            
027800     if       WS-Grp-Is-Held                                              
027900              perform  aa028-flush-held.                                  
028000     close    FE010-Out-File.                                             
028100 aa025-exit.  exit.                                                       
028200*                                                                         
028300 aa026-break-one-row.                                                     
028400     move     Srt-Fab-Entity  to  WS-Grp-Fab-Entity.                      
028500     move     Srt-Day-Shift   to  WS-Grp-Day-Shift.                       
028600     move     Srt-State       to  WS-Grp-State.                           
028700     if       WS-Grp-Is-Held                                              
028800              and WS-Grp-Key-Flat = WS-Held-Key-Flat                      
028900              add  1  to  WS-Recs-Dup                                     
029000     else                                                                 
029100              if  WS-Grp-Is-Held                                          
029200                  perform  aa028-flush-held                               
029300              end-if.                                                     
029400     move     WS-Grp-Key-Flat  to  WS-Held-Key-Flat.                      
029500     move     Srt-Bronze-Rec   to  WS-Held-Rec.                           
029600     set      WS-Grp-Is-Held  to  true.                                   
029700     return   FE010-Sort-File  at end                                     
029800              set  WS-Sort-At-Eof  to  true.                              
029900*                                                                         
030000 aa028-flush-held.                                                        
030100     write    FE-Entity-State-Record  from  WS-Held-Rec.                  
030200     add      1  to  WS-Recs-Out.                                         
030300*                                                                         
030400 aa090-finish.                                                            
030500*---------- B16/REPORTS - log the step totals.                            
030600     compute  FE-Recs-Dropped = WS-Recs-Invalid + WS-Recs-Dup.            
030700     move     WS-Recs-In      to  FE-Log-In.                              
030800     move     WS-Recs-Out     to  FE-Log-Out.                             
030900     move     FE-Recs-Dropped to  FE-Log-Dropped.                         
031000     move     "FE010 ENTITY-STATE LOAD"  to  FE-Log-Step.                 
031100     write    FE010-Log-Record from FE-Log-Summary-Line.                  
031200     close    FE010-Log-File.                                             
031300*                                                                         
031400 zz070-exit.                                                              
031500     exit     program.                                                    
