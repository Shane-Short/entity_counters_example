000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Counter Snapshot File       *                    
000400*     Raw fields (fixed 4-counter set) plus Bronze    *                   
000500*     stamped fields                                 *                    
000600*                                                   *                     
000700*****************************************************                     
000800*  File size 137 bytes.                                                   
000900*                                                                         
001000* 03/01/26 vbc - Created.                                                 
001100* 14/01/26 vbc - Added Ctr-Fab-Derived flag so we can                     
001200*                see in Bronze which rows had no Fab                      
001300*                supplied by the source extract.                          
001400*                                                                         
001500 01  FE-Counter-Record.                                                   
001600     03  Ctr-Entity         pic x(12).                                    
001700     03  Ctr-Fab            pic x(06).                                    
001800     03  Ctr-Focus-Counter  pic s9(09) comp.                              
001900     03  Ctr-Apc-Counter    pic s9(09) comp.                              
002000     03  Ctr-Esc-Counter    pic s9(09) comp.                              
002100     03  Ctr-Pma-Counter    pic s9(09) comp.                              
002200     03  Ctr-Fab-Entity     pic x(19).                                    
002300     03  Ctr-Source-File    pic x(30).                                    
002400     03  Ctr-Load-WW        pic x(08).                                    
002500     03  Ctr-Load-TS        pic x(19).                                    
002600     03  Ctr-Counter-Date   pic 9(08).                                    
002700     03  Ctr-Fab-Derived    pic x(01).                                    
002800         88  Ctr-Fab-Was-Derived   value "Y".                             
002900         88  Ctr-Fab-Was-Supplied  value "N".                             
003000     03  filler             pic x(07).                                    
003100*                                                                         
