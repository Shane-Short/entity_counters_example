000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Silver Replacement-Event    *                    
000400*     File - one row per detected part replacement   *                    
000500*                                                   *                     
000600*****************************************************                     
000700*  File size 47 bytes.                                                    
000800*                                                                         
000900* 06/01/26 vbc - Created.                                                 
001000*                                                                         
001100 01  FE-Replacement-Record.                                               
001200     03  Rpl-Entity         pic x(12).                                    
001300     03  Rpl-Replace-Date   pic 9(08).                                    
001400     03  Rpl-Counter-Used   pic x(14).                                    
001500     03  Rpl-Prev-Value     pic s9(09) comp.                              
001600     03  Rpl-Curr-Value     pic s9(09) comp.                              
001700     03  filler             pic x(09).                                    
001800*                                                                         
