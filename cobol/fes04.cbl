000100*****************************************************************         
000200*                                                                *        
000300*           Counter-Date Adjustment & Day-Shift Date             *        
000400*              Parsing Routine  -  Called Module                 *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900 program-id.             fes04.                                           
001000 author.                 V Coen.                                          
001100 installation.           Fab Systems Group.                               
001200 date-written.           14/01/88.                                        
001300 date-compiled.                                                           
001400 security.               Copyright (C) 1988-2026, Fab Systems             
001500*                        Group.  Internal use only.                       
001600*                                                                         
001700*    remarks.            Shared date routine for the FE chain.            
001800*                        Request "A" subtracts Adjust-Days from           
001900*                        a CCYYMMDD date, calendar correct across         
002000*                        month and year ends (B4).  Request "P"           
002100*                        parses the date portion of a raw                 
002200*                        DAY_SHIFT value, trying MM/DD/YYYY,              
002300*                        then MM/DD/YY, then MM/DD (B5).                  
002400*                                                                         
002500*    called modules.     None.                                            
002600*                                                                         
002700* Change Log.                                                     ........
002800* ===========                                                     ........
002900* 14/01/88 vbc - Created as the common date-adjust module         WO-0041 
003000*                for the weekly counter-roll job.                 WO-0041 
003100* 02/06/91 vbc - Added the day-shift parser, lifted out of        WO-0118 
003200*                the loader so both the loader and the            WO-0118 
003300*                re-run job share one copy.                       WO-0118 
003400* 19/03/96 vbc - Table-drove the days-in-month check instead      WO-0203 
003500*                of the old nested IF ladder.                     WO-0203 
003600* 11/11/98 vbc - Y2K: two-digit year on MM/DD/YY now resolved     Y2K-014 
003700*                as 20YY, not 19YY.  Four-digit path unchanged.   Y2K-014 
003800* 07/07/99 vbc - Y2K: confirmed leap-year test correct for        Y2K-014 
003900*                the 2000 century year (div by 400 branch).       Y2K-014 
004000* 26/09/05 vbc - Return-code 90 now set on every reject path      WO-0340 
004100*                instead of being left untouched.                 WO-0340 
004200* 14/02/14 vbc - Processing year now passed in by the caller      WO-0512 
004300*                for the MM/DD form instead of the system         WO-0512 
004400*                clock.                                           WO-0512 
004500* 08/01/26 vbc - Reworked onto the shared FE-Date-Work layout     WO-0901 
004600*                so this module and the loader use one copy.      WO-0901 
004700*                                                                         
004800 environment              division.                                       
004900*================================                                         
005000 configuration            section.                                        
005100 source-computer.         fab-systems.                                    
005200 object-computer.         fab-systems.                                    
005300 special-names.                                                           
005400     c01 is top-of-form.                                                  
005500*                                                                         
005600 input-output             section.                                        
005700*                                                                         
005800 data                     division.                                       
005900*================================                                         
006000 file                     section.                                        
006100*                                                                         
006200 working-storage          section.                                        
006300*--------------------------------                                         
006400 copy  "wsfedate.cob".                                                    
006500*                                                                         
006600 01  ws-fes04-data.                                                       
006700     03  fe04-ccyy            pic 9(04) comp.                             
006800     03  fe04-mm              pic 9(02) comp.                             
006900     03  fe04-dd              pic 9(02) comp.                             
007000     03  fe04-rem4            pic 9(02) comp.                             
007100     03  fe04-rem100          pic 9(02) comp.                             
007200     03  fe04-rem400          pic 9(03) comp.                             
007300     03  fe04-quot            pic 9(06) comp.                             
007400     03  fe04-days-left       pic s9(05) comp.                            
007500     03  fe04-days-this-month pic 9(02) comp.                             
007600     03  fe04-leap-flag       pic x(01).                                  
007700         88  fe04-is-leap         value "Y".                              
007800         88  fe04-not-leap        value "N".                              
007900     03  filler               pic x(04).                                  
008000*                                                                         
008100 77  fe04-slash-ctr           pic 9(02) comp.                             
008200 77  fe04-tok2-width          pic 9(02) comp.                             
008300*                                                                         
008400 01  fe04-days-in-month-tbl.                                              
008500     03  fe04-days-in-month-str pic x(24)                                 
008600             value "312831303130313130313031".                            
008700     03  fe04-days-in-month-arr redefines                                 
008800             fe04-days-in-month-str.                                      
008900         05  fe04-days-in-month occurs 12 times pic 9(02).                
009000*                                                                         
009100 01  fe04-parse-work             value spaces.                            
009200     03  fe04-date-portion    pic x(12).                                  
009300     03  fe04-tok1            pic x(04).                                  
009400     03  fe04-tok2            pic x(04).                                  
009500     03  fe04-tok3            pic x(04).                                  
009600     03  fe04-mm-in           pic 9(02).                                  
009700     03  fe04-dd-in           pic 9(02).                                  
009800     03  fe04-yy-in           pic 9(04).                                  
009900     03  fe04-yy2             pic 9(02).                                  
010000     03  filler               pic x(05).                                  
010100*                                                                         
010200 linkage                  section.                                        
010300*--------------------------------                                         
010400 01  fe04-parms.                                                          
010500     03  fe04-request         pic x(01).                                  
010600         88  fe04-req-adjust      value "A".                              
010700         88  fe04-req-parse       value "P".                              
010800     03  fe04-in-date         pic 9(08).                                  
010900     03  fe04-adjust-days     pic s9(03).                                 
011000     03  fe04-out-date        pic 9(08).                                  
011100     03  fe04-proc-year       pic 9(04).                                  
011200     03  fe04-dayshift-text   pic x(30).                                  
011300     03  fe04-return-code     pic 9(02).                                  
011400         88  fe04-ok              value 0.                                
011500         88  fe04-bad-date        value 90.                               
011600*                                                                         
011700 procedure division using fe04-parms.                                     
011800*====================================                                     
011900*                                                                         
012000 aa000-main.                                                              
012100*---------- Entry point - dispatch on request code.                       
012200     move     zero      to  fe04-return-code.                             
012300     move     zero      to  fe04-out-date.                                
012400     if       fe04-req-adjust                                             
012500              perform  aa010-adjust-date  thru  aa010-exit                
012600     else                                                                 
012700     if       fe04-req-parse                                              
012800              perform  aa030-parse-dayshift thru aa030-exit               
012900     else                                                                 
013000              set      fe04-bad-date to true.                             
013100     go       to  zz070-exit.                                             
013200*                                                                         
013300 aa010-adjust-date.                                                       
013400*---------- B4 - subtract Adjust-Days, calendar correct.                  
013500     move     fe04-in-date     to  fe-work-ccyymmdd.                      
013600     move     fe-work-ccyy     to  fe04-ccyy.                             
013700     move     fe-work-mm       to  fe04-mm.                               
013800     move     fe-work-dd       to  fe04-dd.                               
013900     move     fe04-adjust-days to  fe04-days-left.                        
014000     if       fe04-days-left not > zero                                   
014100              move  fe-work-ccyymmdd  to  fe04-out-date                   
014200              go to aa010-exit.                                           
014300     perform  aa020-subtract-one-day  fe04-days-left  times.              
014400     move     fe04-ccyy  to  fe-work-ccyy.                                
014500     move     fe04-mm    to  fe-work-mm.                                  
014600     move     fe04-dd    to  fe-work-dd.                                  
014700     move     fe-work-ccyymmdd  to  fe04-out-date.                        
014800 aa010-exit.  exit.                                                       
014900*                                                                         
015000 aa020-subtract-one-day.                                                  
015100*---------- Borrow across month/year ends a day at a time.                
015200     subtract 1  from  fe04-dd.                                           
015300     if       fe04-dd > zero                                              
015400              go to aa020-exit.                                           
015500     subtract 1  from  fe04-mm.                                           
015600     if       fe04-mm > zero                                              
015700              go to aa020-borrow-days.                                    
015800     move     12  to  fe04-mm.                                            
015900     subtract 1  from  fe04-ccyy.                                         
016000 aa020-borrow-days.                                                       
016100     perform  aa040-leap-year-test.                                       
016200     move     fe04-days-in-month (fe04-mm)                                
016300              to  fe04-days-this-month.                                   
016400     if       fe04-mm = 2 and fe04-is-leap                                
016500              move  29  to  fe04-days-this-month.                         
016600     move     fe04-days-this-month  to  fe04-dd.                          
016700 aa020-exit.  exit.                                                       
016800*                                                                         
016900 aa030-parse-dayshift.                                                    
017000*---------- B5 - date portion precedes the first "-".                     
017100     move     spaces  to  fe04-date-portion.                              
017200     unstring fe04-dayshift-text delimited by "-"                         
017300              into  fe04-date-portion                                     
017400     end-unstring.                                                        
017500     move     zero  to  fe04-slash-ctr.                                   
017600     inspect  fe04-date-portion tallying fe04-slash-ctr                   
017700              for all "/".                                                
017800     if       fe04-slash-ctr = 2                                          
017900              perform aa031-split-three-token thru aa031-exit             
018000     else                                                                 
018100     if       fe04-slash-ctr = 1                                          
018200              perform aa032-split-two-token  thru aa032-exit              
018300     else                                                                 
018400              set  fe04-bad-date to true                                  
018500              go to aa030-exit.                                           
018600     if       fe04-bad-date                                               
018700              go to aa030-exit.                                           
018800     move     fe04-mm-in  to  fe04-mm.                                    
018900     if       fe04-mm < 1 or fe04-mm > 12                                 
019000              set  fe04-bad-date to true                                  
019100              go to aa030-exit.                                           
019200     move     fe04-yy-in  to  fe04-ccyy.                                  
019300     perform  aa040-leap-year-test.                                       
019400     move     fe04-days-in-month (fe04-mm)                                
019500              to  fe04-days-this-month.                                   
019600     if       fe04-mm = 2 and fe04-is-leap                                
019700              move  29  to  fe04-days-this-month.                         
019800     move     fe04-dd-in  to  fe04-dd.                                    
019900     if       fe04-dd < 1 or fe04-dd > fe04-days-this-month               
020000              set  fe04-bad-date to true                                  
020100              go to aa030-exit.                                           
020200     move     fe04-ccyy  to  fe-work-ccyy.                                
020300     move     fe04-mm    to  fe-work-mm.                                  
020400     move     fe04-dd    to  fe-work-dd.                                  
020500     move     fe-work-ccyymmdd  to  fe04-out-date.                        
020600 aa030-exit.  exit.                                                       
020700*                                                                         
020800 aa031-split-three-token.                                                 
020900*---------- MM/DD/YYYY or MM/DD/YY.                                       
021000     move     spaces  to  fe04-tok1  fe04-tok2  fe04-tok3.                
021100     unstring fe04-date-portion delimited by "/"                          
021200              into  fe04-tok1  fe04-tok2  fe04-tok3                       
021300     end-unstring.                                                        
021400     if       fe04-tok1 not numeric or fe04-tok2 not numeric              
021500              set  fe04-bad-date to true                                  
021600              go to aa031-exit.                                           
021700     move     fe04-tok1  to  fe04-mm-in.                                  
021800     move     fe04-tok2  to  fe04-dd-in.                                  
021900     if       fe04-tok3 (3:2) = spaces                                    
022000              if  fe04-tok3 (1:2) not numeric                             
022100                  set  fe04-bad-date to true                              
022200                  go to aa031-exit                                        
022300              end-if                                                      
022400              move  fe04-tok3 (1:2)  to  fe04-yy2                         
022500              compute  fe04-yy-in = 2000 + fe04-yy2                       
022600     else                                                                 
022700              if  fe04-tok3 not numeric                                   
022800                  set  fe04-bad-date to true                              
022900                  go to aa031-exit                                        
023000              end-if                                                      
023100              move  fe04-tok3  to  fe04-yy-in.                            
023200 aa031-exit.  exit.                                                       
023300*                                                                         
023400 aa032-split-two-token.                                                   
023500*---------- MM/DD, year supplied by the caller (B5).                      
023600     move     spaces  to  fe04-tok1  fe04-tok2.                           
023700     unstring fe04-date-portion delimited by "/"                          
023800              into  fe04-tok1  fe04-tok2                                  
023900     end-unstring.                                                        
024000     if       fe04-tok1 not numeric or fe04-tok2 not numeric              
024100              set  fe04-bad-date to true                                  
024200              go to aa032-exit.                                           
024300     move     fe04-tok1  to  fe04-mm-in.                                  
024400     move     fe04-tok2  to  fe04-dd-in.                                  
024500     move     fe04-proc-year  to  fe04-yy-in.                             
024600 aa032-exit.  exit.                                                       
024700*                                                                         
024800 aa040-leap-year-test.                                                    
024900*---------- Div 4/100/400 test - no FUNCTION verbs used.                  
025000     divide   fe04-ccyy  by  4    giving  fe04-quot                       
025100              remainder  fe04-rem4.                                       
025200     divide   fe04-ccyy  by  100  giving  fe04-quot                       
025300              remainder  fe04-rem100.                                     
025400     divide   fe04-ccyy  by  400  giving  fe04-quot                       
025500              remainder  fe04-rem400.                                     
025600     set      fe04-not-leap to true.                                      
025700     if       fe04-rem4 = zero                                            
025800              if  fe04-rem100 not = zero                                  
025900                  set  fe04-is-leap to true                               
026000              else                                                        
026100                  if  fe04-rem400 = zero                                  
026200                      set  fe04-is-leap to true                           
026300                  end-if                                                  
026400              end-if.                                                     
026500*                                                                         
026600 zz070-exit.                                                              
026700     exit     program.                                                    
