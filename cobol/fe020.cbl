000100*****************************************************************         
000200*                                                                *        
000300*           Counter Snapshot Loader  -  Bronze Layer             *        
000400*****************************************************************         
000500*                                                                         
000600 identification          division.                                        
000700*===============================                                          
000800 program-id.             fe020.                                           
000900 author.                 V Coen.                                          
001000 installation.           Fab Systems Group.                               
001100 date-written.           17/07/89.                                        
001200 date-compiled.                                                           
001300 security.               Copyright (C) 1989-2026, Fab Systems             
001400*                        Group.  Internal use only.                       
001500*                                                                         
001600*    remarks.            Loads the raw counter-snapshot extract,          
001700*                        normalises Entity (B1), derives Fab when         
001800*                        absent (B3), builds the Fab-Entity key           
001900*                        (B2) and adjusts the file date to the            
002000*                        counter date (B4).  Step 2 of the                
002100*                        overnight chain (U7).                            
002200*                                                                         
002300*    called modules.     FES09, FES04.                                    
002400*                                                                         
002500* Change Log.                                                     ........
002600* ===========                                                     ........
002700* 17/07/89 vbc - Created, run straight after FE010 so the         WO-0012 
002800*                wafer-count job had same-night counters.         WO-0012 
002900* 04/04/92 vbc - Added the blank-Fab derivation once the F40      WO-0131 
003000*                extract started dropping the Fab column.         WO-0131 
003100* 09/11/98 vbc - Y2K: counter-date adjust now rolls correctly     Y2K-014 
003200*                over the 1999/2000 year end.                     Y2K-014 
003300* 14/06/03 vbc - Dedup pass added to match the FE010 loader.      WO-0262 
003400* 30/03/09 vbc - Adjustment days now taken from FE-Parameters     WO-0409 
003500*                instead of the hard-coded literal 1.             WO-0409 
003600* 03/01/26 vbc - Reworked onto the shared FE copybook set and     WO-0901 
003700*                moved the tidy-up/key-build logic out to         WO-0901 
003800*                FES09 so FE010 can share it.                     WO-0901 
003900*                                                                         
004000 environment              division.                                       
004100*================================                                         
004200 configuration            section.                                        
004300 source-computer.         fab-systems.                                    
004400 object-computer.         fab-systems.                                    
004500 special-names.                                                           
004600     c01 is top-of-form.                                                  
004700*                                                                         
004800 input-output             section.                                        
004900 file-control.                                                            
005000     select   FE020-In-File   assign to "FE020IN"                         
005100              organization  is line sequential                            
005200              file status   is WS-In-Status.                              
005300     select   FE020-Out-File  assign to "FE020OUT"                        
005400              organization  is sequential                                 
005500              file status   is WS-Out-Status.                             
005600     select   FE020-Sort-File assign to "FESORT2".                        
005700     select   FE020-Log-File  assign to "FERUNLOG"                        
005800              organization  is line sequential                            
005900              file status   is WS-Log-Status.                             
006000*                                                                         
006100 data                     division.                                       
006200*================================                                         
006300 file                     section.                                        
006400*                                                                         
006500 fd  FE020-In-File.                                                       
006600 01  FE020-In-Record.                                                     
006700     03  Ri-Entity          pic x(12).                                    
006800     03  Ri-Fab             pic x(06).                                    
006900     03  Ri-Focus-Counter   pic s9(09).                                   
007000     03  Ri-Apc-Counter     pic s9(09).                                   
007100     03  Ri-Esc-Counter     pic s9(09).                                   
007200     03  Ri-Pma-Counter     pic s9(09).                                   
007300*                                                                         
007400 fd  FE020-Out-File.                                                      
007500     copy  "wsfectr.cob".                                                 
007600*                                                                         
007700 sd  FE020-Sort-File.                                                     
007800 01  FE020-Sort-Record.                                                   
007900     03  Srt-Fab-Entity     pic x(19).                                    
008000     03  Srt-Counter-Date   pic 9(08).                                    
008100     03  Srt-Seq            pic 9(08) comp.                               
008200     03  Srt-Bronze-Rec     pic x(137).                                   
008300     03  Srt-Quick-View  redefines  Srt-Bronze-Rec.                       
008400         05  Srtv-Entity    pic x(12).                                    
008500         05  filler         pic x(125).                                   
008600*                                                                         
008700 fd  FE020-Log-File.                                                      
008800 01  FE020-Log-Record       pic x(80).                                    
008900*                                                                         
009000 working-storage          section.                                        
009100*--------------------------------                                         
009200 copy  "wsferpt.cob".                                                     
009300 copy  "wsfeparm.cob".                                                    
009400 copy  "wsfedate.cob".                                                    
009500*                                                                         
009600 01  ws-fe020-data.                                                       
009700     03  WS-In-Status       pic x(02).                                    
009800     03  WS-Out-Status      pic x(02).                                    
009900     03  WS-Log-Status      pic x(02).                                    
010000     03  WS-In-Eof          pic x(01).                                    
010100         88  WS-In-At-Eof       value "Y".                                
010200         88  WS-In-Not-Eof      value "N".                                
010300     03  WS-Sort-Eof        pic x(01).                                    
010400         88  WS-Sort-At-Eof     value "Y".                                
010500         88  WS-Sort-Not-Eof    value "N".                                
010600     03  WS-Seq-Ctr         binary-long unsigned.                         
010700     03  WS-Seq-Bytes  redefines  WS-Seq-Ctr  pic x(04).                  
010800     03  WS-Recs-In         binary-long unsigned.                         
010900     03  WS-Recs-Invalid    binary-long unsigned.                         
011000     03  WS-Recs-Dup        binary-long unsigned.                         
011100     03  WS-Recs-Out        binary-long unsigned.                         
011200     03  WS-Grp-Held        pic x(01).                                    
011300         88  WS-Grp-Is-Held     value "Y".                                
011400         88  WS-Grp-Not-Held    value "N".                                
011500     03  filler             pic x(06).                                    
011600*                                                                         
011700 01  ws-fe020-grp-key.                                                    
011800     03  WS-Grp-Key-Group.                                                
011900         05  WS-Grp-Fab-Entity  pic x(19).                                
012000         05  WS-Grp-Counter-Date pic 9(08).                               
012100     03  WS-Grp-Key-Flat  redefines  WS-Grp-Key-Group                     
012200                          pic x(27).                                      
012300     03  WS-Held-Key-Flat pic x(27).                                      
012400*                                                                         
012500 copy  "wsfectr.cob"  replacing FE-Counter-Record                         
012600                              by WS-Build-Rec.                            
012700*                                                                         
012800 copy  "wsfectr.cob"  replacing FE-Counter-Record                         
012900                              by WS-Held-Rec.                             
013000*                                                                         
013100 01  fe020-09-parms.                                                      
013200     03  fe020-09-request    pic x(01).                                   
013300     03  fe020-09-entity     pic x(12).                                   
013400     03  fe020-09-fab        pic x(06).                                   
013500     03  fe020-09-fab-entity pic x(19).                                   
013600     03  fe020-09-focus      pic s9(09) comp.                             
013700     03  fe020-09-apc        pic s9(09) comp.                             
013800     03  fe020-09-esc        pic s9(09) comp.                             
013900     03  fe020-09-pma        pic s9(09) comp.                             
014000     03  fe020-09-keyword    pic x(08).                                   
014100     03  fe020-09-value      pic s9(09) comp.                             
014200     03  fe020-09-found      pic x(01).                                   
014300     03  fe020-09-rc         pic 9(02).                                   
014400*                                                                         
014500 01  fe020-04-parms.                                                      
014600     03  fe020-04-request    pic x(01).                                   
014700     03  fe020-04-in-date    pic 9(08).                                   
014800     03  fe020-04-adj-days   pic s9(03).                                  
014900     03  fe020-04-out-date   pic 9(08).                                   
015000     03  fe020-04-proc-year  pic 9(04).                                   
015100     03  fe020-04-dayshift   pic x(30).                                   
015200     03  fe020-04-rc         pic 9(02).                                   
015300*                                                                         
015400 linkage                  section.                                        
015500*--------------------------------                                         
015600 copy  "wsfectl.cob".                                                     
015700*                                                                         
015800 procedure division using FE-Control.                                     
015900*====================================                                     
016000*                                                                         
016100 aa000-main.                                                              
016200*---------- Entry point - open, drive the sort, close.                    
016300     perform  aa005-initialise.                                           
016400     sort     FE020-Sort-File                                             
016500              ascending key Srt-Fab-Entity Srt-Counter-Date               
016600                            Srt-Seq                                       
016700              input procedure  aa015-sort-input  thru aa015-exit          
016800              output procedure aa025-sort-output thru aa025-exit.         
016900     perform  aa090-finish.                                               
017000     goback.                                                              
017100*                                                                         
017200 aa005-initialise.                                                        
017300     move     zero      to  WS-Recs-In WS-Recs-Invalid                    
017400                             WS-Recs-Dup WS-Recs-Out WS-Seq-Ctr.          
017500     move     "FE020 COUNTER LOAD"  to  FE-Step-Name.                     
017600     open     extend     FE020-Log-File.                                  
017700     move     "FE020 - Counter load starting"                             
017800              to  FE-Log-Banner-Text.                                     
017900     write    FE020-Log-Record from FE-Log-Banner-Line.                   
018000*                                                                         
018100 aa015-sort-input.                                                        
018200*---------- Read the raw extract, build Bronze rows, release.             
018300     open     input  FE020-In-File.                                       
018400     if       WS-In-Status not = "00"                                     
018500              display "FE020 - IN OPEN FAILED " WS-In-Status              
018600              move 90 to FE-Return-Code                                   
018700              go to aa015-exit.                                           
018800     set      WS-In-Not-Eof  to  true.                                    
018900     read     FE020-In-File  at end                                       
019000              set  WS-In-At-Eof  to  true.                                
019100     perform  aa016-build-one-row                                         
019200         until WS-In-At-Eof.                                              
019300     close    FE020-In-File.                                              
019400 aa015-exit.  exit.                                                       
019500*                                                                         
019600 aa016-build-one-row.                                                     
019700     add      1  to  WS-Recs-In.                                          
019800     if       Ri-Entity = spaces                                          
019900              add  1  to  WS-Recs-Invalid                                 
020000     else                                                                 
020100              perform  aa017-load-one-row.                                
020200     read     FE020-In-File  at end                                       
020300              set  WS-In-At-Eof  to  true.                                
020400*                                                                         
020500 aa017-load-one-row.                                                      
020600*---------- B1/B2/B3/B4 via FES09/FES04, then release to sort.            
020700     move     spaces           to  WS-Build-Rec.                          
020800     move     Ri-Entity        to  Ctr-Entity    of WS-Build-Rec.         
020900     move     Ri-Fab           to  Ctr-Fab       of WS-Build-Rec.         
021000     move     Ri-Focus-Counter to  Ctr-Focus-Counter of                   
021100                                    WS-Build-Rec.                         
021200     move     Ri-Apc-Counter   to  Ctr-Apc-Counter   of                   
021300                                    WS-Build-Rec.                         
021400     move     Ri-Esc-Counter   to  Ctr-Esc-Counter   of                   
021500                                    WS-Build-Rec.                         
021600     move     Ri-Pma-Counter   to  Ctr-Pma-Counter   of                   
021700                                    WS-Build-Rec.                         
021800     move     "N"              to  fe020-09-request.                      
021900     move     Ri-Entity        to  fe020-09-entity.                       
022000     call     "fes09"  using  fe020-09-parms.                             
022100     move     fe020-09-entity  to  Ctr-Entity   of WS-Build-Rec.          
022200     move     "K"              to  fe020-09-request.                      
022300     move     Ri-Fab           to  fe020-09-fab.                          
022400     call     "fes09"  using  fe020-09-parms.                             
022500     if       Ri-Fab = spaces                                             
022600              set  Ctr-Fab-Was-Derived  of WS-Build-Rec to true           
022700     else                                                                 
022800              set  Ctr-Fab-Was-Supplied of WS-Build-Rec to true.          
022900     move     fe020-09-fab  to  Ctr-Fab         of WS-Build-Rec.          
023000     move     fe020-09-fab-entity  to                                     
023100                     Ctr-Fab-Entity of WS-Build-Rec.                      
023200     move     "COUNTER SNAPSHOT EXTRACT"                                  
023300              to  Ctr-Source-File of WS-Build-Rec.                        
023400     move     FE-Run-WW        to  Ctr-Load-WW  of WS-Build-Rec.          
023500     perform  aa018-stamp-load-ts.                                        
023600     move     "A"              to  fe020-04-request.                      
023700     move     FE-Run-Date      to  fe020-04-in-date.                      
023800     move     FE-Date-Adjust-Days  to  fe020-04-adj-days.                 
023900     call     "fes04"  using  fe020-04-parms.                             
024000     move     fe020-04-out-date  to                                       
024100                                Ctr-Counter-Date of WS-Build-Rec.         
024200     add      1  to  WS-Seq-Ctr.                                          
024300     move     Ctr-Fab-Entity of WS-Build-Rec  to  Srt-Fab-Entity.         
024400     move     Ctr-Counter-Date of WS-Build-Rec                            
024500              to  Srt-Counter-Date.                                       
024600     move     WS-Seq-Ctr            to  Srt-Seq.                          
024700     move     WS-Build-Rec          to  Srt-Bronze-Rec.                   
024800     release  FE020-Sort-Record.                                          
024900*                                                                         
025000 aa018-stamp-load-ts.                                                     
025100*---------- Load-TS held as literal - no clock call in batch.             
025200     move     FE-Run-Date   to  FE-Work-CCYYMMDD.                         
025300     string   FE-Work-CCYY  delimited by size                             
025400              "-"           delimited by size                             
025500              FE-Work-MM    delimited by size                             
025600              "-"           delimited by size                             
025700              FE-Work-DD    delimited by size                             
025800              " "           delimited by size                             
025900              FE-Run-HH     delimited by size                             
026000              ":"           delimited by size                             
026100              FE-Run-MM     delimited by size                             
026200              ":"           delimited by size                             
026300              FE-Run-SS     delimited by size                             
026400              into  Ctr-Load-TS of WS-Build-Rec.                          
026500*                                                                         
026600 aa025-sort-output.                                                       
026700*---------- Keep-last dedup on Fab-Entity/Counter-Date (B16).             
026800     open     output  FE020-Out-File.                                     
026900     if       WS-Out-Status not = "00"                                    
027000              display "FE020 - OUT OPEN FAILED " WS-Out-Status            
027100              move 90 to FE-Return-Code                                   
027200              go to aa025-exit.                                           
027300     set      WS-Sort-Not-Eof  to  true.                                  
027400     set      WS-Grp-Not-Held  to  true.                                  
027500     return   FE020-Sort-File  at end                                     
027600              set  WS-Sort-At-Eof  to  true.                              
027700     perform  aa026-break-one-row                                         
027800         until WS-Sort-At-Eof.                                            
027900     if       WS-Grp-Is-Held                                              
028000              perform  aa028-flush-held.                                  
028100     close    FE020-Out-File.                                             
028200 aa025-exit.  exit.                                                       
028300*                                                                         
028400 aa026-break-one-row.                                                     
028500     move     Srt-Fab-Entity    to  WS-Grp-Fab-Entity.                    
028600     move     Srt-Counter-Date  to  WS-Grp-Counter-Date.                  
028700     if       WS-Grp-Is-Held                                              
028800              and WS-Grp-Key-Flat = WS-Held-Key-Flat                      
028900              add  1  to  WS-Recs-Dup                                     
029000     else                                                                 
029100              if  WS-Grp-Is-Held                                          
029200                  perform  aa028-flush-held                               
029300              end-if.                                                     
029400     move     WS-Grp-Key-Flat  to  WS-Held-Key-Flat.                      
029500     move     Srt-Bronze-Rec   to  WS-Held-Rec.                           
029600     set      WS-Grp-Is-Held  to  true.                                   
029700     return   FE020-Sort-File  at end                                     
029800              set  WS-Sort-At-Eof  to  true.                              
029900*                                                                         
030000 aa028-flush-held.                                                        
030100     write    FE-Counter-Record  from  WS-Held-Rec.                       
030200     add      1  to  WS-Recs-Out.                                         
030300*                                                                         
030400 aa090-finish.                                                            
030500*---------- B16/REPORTS - log the step totals.                            
030600     compute  FE-Recs-Dropped = WS-Recs-Invalid + WS-Recs-Dup.            
030700     move     WS-Recs-In      to  FE-Log-In.                              
030800     move     WS-Recs-Out     to  FE-Log-Out.                             
030900     move     FE-Recs-Dropped to  FE-Log-Dropped.                         
031000     move     "FE020 COUNTER LOAD"  to  FE-Log-Step.                      
031100     write    FE020-Log-Record from FE-Log-Summary-Line.                  
031200     close    FE020-Log-File.                                             
031300*                                                                         
031400 zz070-exit.                                                              
031500     exit     program.                                                    
